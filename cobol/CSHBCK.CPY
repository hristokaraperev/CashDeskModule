000010******************************************************************
000020* CSHBCK - TARJETA DE PETICION DE BANK6 (ENTRADA). UNA LINEA POR
000030* PETICION EN EL FICHERO CASHBCK.UBD (SECUENCIAL, DELIMITADO POR
000040* "|"). CSHBCK-FUNCION VALE "B" (TOMAR COPIA), "P" (PURGAR
000050* COPIAS FUERA DE PLAZO/CUPO) O "R" (RESTAURAR). CSHBCK-SEQ SOLO
000060* SE USA EN "R"; A CERO SIGNIFICA "LA COPIA VIGENTE MAS RECIENTE".
000070******************************************************************
000080* HISTORIAL DE CAMBIOS
000090*------------------------------------------------------------
000100* 14/06/1991  JMG  SOL-0119  LAYOUT INICIAL, SOLO FUNCION "B".
000110* 07/09/2003  PDV  SOL-0456  ANADIDO CSHBCK-SEQ PARA LA FUNCION
000120*                            "R" DE RESTAURACION.
000130*------------------------------------------------------------
000140 01  CSHBCK-LINEA.
000150     05  CSHBCK-FUNCION             PIC X(01).
000160     05  CSHBCK-SEP1                PIC X(01) VALUE "|".
000170     05  CSHBCK-SEQ                 PIC 9(05).
000180     05  FILLER                     PIC X(40).
