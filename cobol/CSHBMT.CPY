000010******************************************************************
000020* CSHBMT - FICHERO DE METADATOS DE UNA COPIA DE SEGURIDAD. UNA
000030* UNICA LINEA POR COPIA (CSHBAK.MTnnnnn), DELIMITADA POR "|",
000040* CON LA FECHA/HORA DE LA COPIA, EL INDICADOR DE COMPRESION Y LA
000050* RUTA DE LOS DOS FICHEROS ORIGEN. ES EL FICHERO QUE 3000-
000060* RESTAURAR DE BANK6 EXIGE ENCONTRAR, JUNTO CON LOS DOS DE DATOS,
000070* ANTES DE TOCAR LOS FICHEROS EN VIVO.
000080******************************************************************
000090* HISTORIAL DE CAMBIOS
000100*------------------------------------------------------------
000110* 14/06/1991  JMG  SOL-0119  LAYOUT INICIAL.
000120*------------------------------------------------------------
000130 01  CSHBMT-LINEA.
000140     05  CSHBMT-FECHA-HORA          PIC X(30).
000150     05  CSHBMT-SEP1                PIC X(01) VALUE "|".
000160     05  CSHBMT-COMPRIMIDO          PIC X(01).
000170     05  CSHBMT-SEP2                PIC X(01) VALUE "|".
000180     05  CSHBMT-FICH-BAL-ORIG       PIC X(20).
000190     05  CSHBMT-SEP3                PIC X(01) VALUE "|".
000200     05  CSHBMT-FICH-TXN-ORIG       PIC X(20).
000210     05  FILLER                     PIC X(10).
