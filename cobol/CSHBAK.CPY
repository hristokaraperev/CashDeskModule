000010******************************************************************
000020* CSHBAK - CATALOGO DE COPIAS DE SEGURIDAD DE CASJA. UNA LINEA
000030* POR COPIA TOMADA EN EL FICHERO CASHBAK.UBD (SECUENCIAL,
000040* DELIMITADO POR "|"). COMO EL LOTE NO TIENE ACCESO A DIRECTORIOS,
000050* CADA COPIA SE DISTINGUE POR UN NUMERO DE SECUENCIA (CSHBAK-SEQ)
000060* EN VEZ DE UNA CARPETA, Y ESE NUMERO SE EMBEBE EN EL NOMBRE DE
000070* LOS TRES FICHEROS QUE FORMAN LA COPIA (SALDOS, LIBRO Y
000080* METADATOS). EL CATALOGO SE REESCRIBE ENTERO CADA VEZ QUE CAMBIA
000090* (ALTA DE COPIA O PURGA POR ANTIGUEDAD/CUPO), IGUAL QUE CASHBAL.
000100******************************************************************
000110* HISTORIAL DE CAMBIOS
000120*------------------------------------------------------------
000130* 14/06/1991  JMG  SOL-0119  LAYOUT INICIAL DEL CATALOGO.
000140* 02/02/1994  ALR  SOL-0205  ANADIDO CSHBAK-ESTADO PARA DISTINGUIR
000150*                            COPIA VIGENTE ("C") DE PURGADA ("P").
000160*------------------------------------------------------------
000170 01  CSHBAK-LINEA.
000180     05  CSHBAK-SEQ                 PIC 9(05).
000190     05  CSHBAK-SEP1                PIC X(01) VALUE "|".
000200     05  CSHBAK-FECHA-HORA          PIC X(30).
000210     05  CSHBAK-SEP2                PIC X(01) VALUE "|".
000220     05  CSHBAK-COMPRIMIDO          PIC X(01).
000230     05  CSHBAK-SEP3                PIC X(01) VALUE "|".
000240     05  CSHBAK-ESTADO              PIC X(01).
000250     05  CSHBAK-SEP4                PIC X(01) VALUE "|".
000260     05  CSHBAK-FICH-BAL            PIC X(14).
000270     05  CSHBAK-SEP5                PIC X(01) VALUE "|".
000280     05  CSHBAK-FICH-TXN            PIC X(14).
000290     05  CSHBAK-SEP6                PIC X(01) VALUE "|".
000300     05  CSHBAK-FICH-MTA            PIC X(14).
000310     05  FILLER                     PIC X(15).
000320
000330* TABLA EN MEMORIA CON EL CATALOGO COMPLETO, USADA POR BANK6 PARA
000340* DECIDIR LA PURGA POR ANTIGUEDAD/CUPO Y PARA LOCALIZAR LA COPIA
000350* A RESTAURAR. EL ORDEN DE LA TABLA ES EL DEL FICHERO, ES DECIR,
000360* DE MAS ANTIGUA A MAS RECIENTE (SOL-0119).
000370 01  CSHBAK-TABLA.
000380     05  CSHBAK-ENTRY OCCURS 50 TIMES
000390                         INDEXED BY CSHBAK-IX.
000400         10  CSHBAK-T-SEQ           PIC 9(05).
000410         10  CSHBAK-T-FECHA-HORA    PIC X(30).
000420         10  CSHBAK-T-COMPRIMIDO    PIC X(01).
000430         10  CSHBAK-T-ESTADO        PIC X(01).
000440         10  CSHBAK-T-FICH-BAL      PIC X(14).
000450         10  CSHBAK-T-FICH-TXN      PIC X(14).
000460         10  CSHBAK-T-FICH-MTA      PIC X(14).
000470     05  CSHBAK-T-TOTAL             PIC 9(05) COMP VALUE ZERO.
000480     05  FILLER                     PIC X(08) VALUE "FIN-TAB.".
