000010******************************************************************
000020* CSHQRY - FILA DE RESULTADO DE CONSULTA DE SALDO. UNA LINEA
000030* POR (CAJERO, DIVISA) EN EL FICHERO CASHQRY.UBD (SECUENCIAL,
000040* DELIMITADO POR "|"), SALIDA DE BANK2. LISTADO PLANO, SIN
000050* CABECERAS DE PAGINA NI RUPTURAS DE CONTROL: ASI LO PIDE
000060* CONTABILIDAD, QUE LO CARGA DIRECTAMENTE EN SU HOJA DE CUADRE.
000070******************************************************************
000080* HISTORIAL DE CAMBIOS
000090*------------------------------------------------------------
000100* 14/07/1992  JMG  SOL-0145  LAYOUT INICIAL DE LA CONSULTA DE
000110*                            SALDO POR CAJERO.
000120* 30/03/1997  ALR  SOL-0281  ANADIDO DESGLOSE POR DENOMINACION
000130*                            (ANTES SOLO SE LISTABA EL TOTAL).
000140* 07/09/2003  PDV  SOL-0455  TERCERA COLUMNA DE DENOMINACION.
000150*------------------------------------------------------------
000160 01  CSHQRY-LINEA.
000170     05  CSHQRY-CAJERO              PIC X(07).
000180     05  CSHQRY-SEP1                PIC X(01) VALUE "|".
000190     05  CSHQRY-DIVISA              PIC X(03).
000200     05  CSHQRY-SEP2                PIC X(01) VALUE "|".
000210     05  CSHQRY-TOTAL               PIC 9(09)V9(02).
000220     05  CSHQRY-SEP3                PIC X(01) VALUE "|".
000230     05  CSHQRY-DENOM OCCURS 3 TIMES.
000240         10  CSHQRY-DENOM-VALOR     PIC 9(02).
000250         10  CSHQRY-DENOM-SEPA      PIC X(01) VALUE ":".
000260         10  CSHQRY-DENOM-CUENTA    PIC 9(09).
000270         10  CSHQRY-DENOM-SEPB      PIC X(01) VALUE "|".
000280     05  FILLER                     PIC X(15).
