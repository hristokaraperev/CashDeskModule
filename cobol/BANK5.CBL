000010******************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. BANK5.
000040 AUTHOR. J. MORENO GARCIA.
000050 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000060 DATE-WRITTEN. 06/11/1991.
000070 DATE-COMPILED.
000080 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000090******************************************************************
000100* BANK5 - MANEJADOR DE INGRESO DE EFECTIVO. VALIDA QUE LA SUMA
000110* DE LAS DENOMINACIONES CUADRE CON EL IMPORTE Y QUE TODAS LAS
000120* DENOMINACIONES SEAN LEGALES PARA LA DIVISA, Y ACUMULA LOS
000130* BILLETES AL SALDO EN MEMORIA DEL CAJERO. UN INGRESO SIEMPRE SE
000140* ACEPTA SI PASA LAS VALIDACIONES: NO HAY COMPROBACION DE
000150* SUFICIENCIA (ESO SOLO APLICA A LA RETIRADA, VER BANK4). NO
000160* TOCA NINGUN FICHERO: QUIEN LLAMA (BANK1) ES QUIEN GRABA.
000170******************************************************************
000180* HISTORIAL DE CAMBIOS
000190*------------------------------------------------------------
000200* 06/11/1991  JMG  SOL-0118  VERSION INICIAL, TOMADA DE LA
000210*                            PANTALLA DE INGRESO DEL CAJERO
000220*                            AUTOMATICO (INGRESAR EFECTIVO).
000230* 19/01/1999  CFT  SOL-0311  REVISION Y2K (SIN IMPACTO).
000240* 07/09/2003  PDV  SOL-0455  TERCERA DENOMINACION DE EUR (20) Y
000250*                            COMPUTE...ROUNDED EN LA SUMA.
000260* 16/03/2006  PDV  SOL-0488  TODO EL MODULO REESCRITO SIN
000270*                            PERFORM EN LINEA, SEGUN NORMA DEL
000280*                            DEPARTAMENTO.
000290*------------------------------------------------------------
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     CLASS CLASE-DIGITO IS "0" THRU "9".
000340
000350 DATA DIVISION.
000360 WORKING-STORAGE SECTION.
000370 01  WS-SUMA-DENOMS                 PIC 9(09)V9(02).
000380 01  WS-PARCIAL                     PIC 9(09)V9(02).
000390
000400 01  WS-SUBINDICES.
000410     05  WS-IX-REQ                  PIC 9(02) COMP.
000420     05  WS-IX-DIV                  PIC 9(02) COMP.
000430     05  WS-IX-LEG                  PIC 9(02) COMP.
000440     05  WS-IX-BAL                  PIC 9(02) COMP.
000450     05  FILLER                     PIC X(08) VALUE "FIN-SUB.".
000460
000470 01  WS-BANDERAS.
000480     05  WS-DENOM-LEGAL             PIC X(01).
000490         88  ES-LEGAL               VALUE "S".
000500     05  WS-ENTRADA-LIBRE           PIC X(01).
000510         88  HAY-LIBRE              VALUE "S".
000520     05  FILLER                     PIC X(08) VALUE "FIN-FLG.".
000530
000540 LINKAGE SECTION.
000550 COPY CSHREQ.
000560 COPY CSHBAL.
000570 COPY CSHTAB.
000580 01  LK-RECHAZO                     PIC X(20).
000590
000600 PROCEDURE DIVISION USING CSHREQ-LINEA CSHBAL-TABLA
000610                           CSH-TABLA-DIVISAS LK-RECHAZO.
000620*-----------------------------------------------------------*
000630 0000-MAIN.
000640     MOVE SPACES TO LK-RECHAZO.
000650     PERFORM 4000-VALIDAR-SUMA THRU 4000-EXIT.
000660     IF LK-RECHAZO = SPACES
000670         PERFORM 4100-VALIDAR-DENOMS THRU 4100-EXIT
000680     END-IF.
000690     IF LK-RECHAZO = SPACES
000700         PERFORM 6000-APLICAR-INGRESO THRU 6000-EXIT
000710     END-IF.
000720     GOBACK.
000730
000740*-----------------------------------------------------------*
000750* 4000 - LA SUMA VALOR*CUENTA DE TODAS LAS LINEAS DE
000760* DENOMINACION DEBE CUADRAR EXACTAMENTE CON EL IMPORTE PEDIDO.
000770 4000-VALIDAR-SUMA.
000780     MOVE ZERO TO WS-SUMA-DENOMS.
000790     PERFORM 4050-SUMAR-UNA-DENOM THRU 4050-EXIT
000800         VARYING WS-IX-REQ FROM 1 BY 1
000810         UNTIL WS-IX-REQ > CSHREQ-NUM-DENOMS.
000820     IF WS-SUMA-DENOMS NOT = CSHREQ-IMPORTE
000830         MOVE "INVALID-DENOMINATION" TO LK-RECHAZO
000840     END-IF.
000850 4000-EXIT.
000860     EXIT.
000870
000880*-----------------------------------------------------------*
000890 4050-SUMAR-UNA-DENOM.
000900     COMPUTE WS-PARCIAL ROUNDED =
000910             CSHREQ-DENOM-VALOR (WS-IX-REQ) *
000920             CSHREQ-DENOM-CUENTA (WS-IX-REQ).
000930     ADD WS-PARCIAL TO WS-SUMA-DENOMS.
000940 4050-EXIT.
000950     EXIT.
000960
000970*-----------------------------------------------------------*
000980* 4100 - CADA DENOMINACION INGRESADA DEBE ESTAR EN EL CONJUNTO
000990* LEGAL DE LA DIVISA (CSHTAB, TABLA CSH-DIVISA-ENTRY).
001000 4100-VALIDAR-DENOMS.
001010     PERFORM 4150-VALIDAR-UNA-DENOM THRU 4150-EXIT
001020         VARYING WS-IX-REQ FROM 1 BY 1
001030         UNTIL WS-IX-REQ > CSHREQ-NUM-DENOMS.
001040 4100-EXIT.
001050     EXIT.
001060
001070*-----------------------------------------------------------*
001080 4150-VALIDAR-UNA-DENOM.
001090     MOVE "N" TO WS-DENOM-LEGAL.
001100     PERFORM 4160-BUSCAR-EN-DIVISA THRU 4160-EXIT
001110         VARYING WS-IX-DIV FROM 1 BY 1 UNTIL WS-IX-DIV > 2.
001120     IF NOT ES-LEGAL
001130         MOVE "INVALID-DENOMINATION" TO LK-RECHAZO
001140     END-IF.
001150 4150-EXIT.
001160     EXIT.
001170
001180*-----------------------------------------------------------*
001190 4160-BUSCAR-EN-DIVISA.
001200     IF CSH-DIVISA-CODIGO (WS-IX-DIV) = CSHREQ-DIVISA
001210         PERFORM 4170-COMPROBAR-UNA-LEGAL THRU 4170-EXIT
001220             VARYING WS-IX-LEG FROM 1 BY 1
001230             UNTIL WS-IX-LEG > CSH-DIVISA-NUM-DENOMS (WS-IX-DIV)
001240     END-IF.
001250 4160-EXIT.
001260     EXIT.
001270
001280*-----------------------------------------------------------*
001290 4170-COMPROBAR-UNA-LEGAL.
001300     IF CSH-DENOM-LEGAL (WS-IX-DIV, WS-IX-LEG)
001310        = CSHREQ-DENOM-VALOR (WS-IX-REQ)
001320         MOVE "S" TO WS-DENOM-LEGAL
001330     END-IF.
001340 4170-EXIT.
001350     EXIT.
001360
001370*-----------------------------------------------------------*
001380* 6000 - SE ACUMULA CADA DENOMINACION INGRESADA SOBRE LA
001390* ENTRADA DE TABLA YA OCUPADA PARA ESE CAJERO/DIVISA/DENOM; SI
001400* NO EXISTIA TODAVIA (P.EJ. PRIMER INGRESO DE UN BILLETE QUE
001410* ANTES NUNCA TUVO EL CAJERO) SE ABRE EN LA PRIMERA ENTRADA
001420* LIBRE DE LA TABLA.
001430 6000-APLICAR-INGRESO.
001440     PERFORM 6050-APLICAR-UNA-DENOM THRU 6050-EXIT
001450         VARYING WS-IX-REQ FROM 1 BY 1
001460         UNTIL WS-IX-REQ > CSHREQ-NUM-DENOMS.
001470 6000-EXIT.
001480     EXIT.
001490
001500*-----------------------------------------------------------*
001510 6050-APLICAR-UNA-DENOM.
001520     MOVE "N" TO WS-ENTRADA-LIBRE.
001530     PERFORM 6060-ACUMULAR-EN-OCUPADA THRU 6060-EXIT
001540         VARYING WS-IX-BAL FROM 1 BY 1 UNTIL WS-IX-BAL > 18.
001550     IF NOT HAY-LIBRE
001560         PERFORM 6070-OCUPAR-ENTRADA-LIBRE THRU 6070-EXIT
001570             VARYING WS-IX-BAL FROM 1 BY 1
001580             UNTIL WS-IX-BAL > 18 OR HAY-LIBRE
001590     END-IF.
001600 6050-EXIT.
001610     EXIT.
001620
001630*-----------------------------------------------------------*
001640 6060-ACUMULAR-EN-OCUPADA.
001650     IF CSHBAL-T-CAJERO (WS-IX-BAL) = CSHREQ-CAJERO
001660        AND CSHBAL-T-DIVISA (WS-IX-BAL) = CSHREQ-DIVISA
001670        AND CSHBAL-T-DENOM-VALOR (WS-IX-BAL) =
001680            CSHREQ-DENOM-VALOR (WS-IX-REQ)
001690        AND CSHBAL-T-OCUPADA (WS-IX-BAL) = "S"
001700         ADD CSHREQ-DENOM-CUENTA (WS-IX-REQ)
001710             TO CSHBAL-T-DENOM-CUENTA (WS-IX-BAL)
001720         MOVE "S" TO WS-ENTRADA-LIBRE
001730     END-IF.
001740 6060-EXIT.
001750     EXIT.
001760
001770*-----------------------------------------------------------*
001780 6070-OCUPAR-ENTRADA-LIBRE.
001790     IF CSHBAL-T-OCUPADA (WS-IX-BAL) = "N"
001800         MOVE CSHREQ-CAJERO
001810           TO CSHBAL-T-CAJERO (WS-IX-BAL)
001820         MOVE CSHREQ-DIVISA
001830           TO CSHBAL-T-DIVISA (WS-IX-BAL)
001840         MOVE CSHREQ-DENOM-VALOR (WS-IX-REQ)
001850           TO CSHBAL-T-DENOM-VALOR (WS-IX-BAL)
001860         MOVE CSHREQ-DENOM-CUENTA (WS-IX-REQ)
001870           TO CSHBAL-T-DENOM-CUENTA (WS-IX-BAL)
001880         MOVE "S" TO CSHBAL-T-OCUPADA (WS-IX-BAL)
001890         MOVE "S" TO WS-ENTRADA-LIBRE
001900     END-IF.
001910 6070-EXIT.
001920     EXIT.
