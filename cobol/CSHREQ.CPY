000010******************************************************************
000020* CSHREQ - PETICION DE OPERACION DE CAJA (ENTRADA DEL LOTE).
000030* UNA LINEA POR PETICION EN EL FICHERO CASHOPS.UBD (SECUENCIAL,
000040* DELIMITADO POR "|"). NO SE PERSISTE TAL CUAL: ES LA FORMA DE
000050* ENTRADA DEL PROCESO BANK1, QUE LA CONVIERTE EN UN REGISTRO
000060* CSHTXN AL ACEPTARLA.
000070******************************************************************
000080* HISTORIAL DE CAMBIOS
000090*------------------------------------------------------------
000100* 11/06/1991  JMG  SOL-0118  LAYOUT INICIAL (SIN CLAVE DE
000110*                            IDEMPOTENCIA).
000120* 23/11/1996  ALR  SOL-0268  ANADIDA CLAVE DE IDEMPOTENCIA PARA
000130*                            REENVIOS DE LOTE SIN DUPLICAR.
000140* 07/09/2003  PDV  SOL-0455  TERCERA ENTRADA DE DENOMINACION.
000150*------------------------------------------------------------
000160 01  CSHREQ-LINEA.
000170     05  CSHREQ-TIPO-OPER           PIC X(10).
000180     05  CSHREQ-SEP1                PIC X(01) VALUE "|".
000190     05  CSHREQ-CAJERO              PIC X(07).
000200     05  CSHREQ-SEP2                PIC X(01) VALUE "|".
000210     05  CSHREQ-DIVISA              PIC X(03).
000220     05  CSHREQ-SEP3                PIC X(01) VALUE "|".
000230     05  CSHREQ-IMPORTE             PIC 9(09)V9(02).
000240     05  CSHREQ-SEP4                PIC X(01) VALUE "|".
000250     05  CSHREQ-NUM-DENOMS          PIC 9(01).
000260     05  CSHREQ-SEP5                PIC X(01) VALUE "|".
000270     05  CSHREQ-DENOM OCCURS 3 TIMES.
000280         10  CSHREQ-DENOM-VALOR     PIC 9(02).
000290         10  CSHREQ-DENOM-SEPA      PIC X(01) VALUE ":".
000300         10  CSHREQ-DENOM-CUENTA    PIC 9(09).
000310         10  CSHREQ-DENOM-SEPB      PIC X(01) VALUE "|".
000320     05  CSHREQ-IDEMPOT-KEY         PIC X(36).
000330     05  FILLER                     PIC X(10).
