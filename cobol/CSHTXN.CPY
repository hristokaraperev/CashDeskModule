000010******************************************************************
000020* CSHTXN - REGISTRO DE TRANSACCION DEL LIBRO DE CAJA (LEDGER).
000030* UNA LINEA POR OPERACION APLICADA, FICHERO CASHTXN.UBD,
000040* SECUENCIAL, DELIMITADO POR "|", SOLO-ANADIR (APPEND-ONLY).
000050******************************************************************
000060* HISTORIAL DE CAMBIOS
000070*------------------------------------------------------------
000080* 11/06/1991  JMG  SOL-0118  LAYOUT INICIAL (6 CAMPOS, SIN ID).
000090* 04/05/1995  ALR  SOL-0233  ANADIDO TXN-ID (UUID) COMO PRIMER
000100*                            CAMPO; FORMATO ANTIGUO DE 6 CAMPOS
000110*                            SE SIGUE ACEPTANDO EN LECTURA
000120*                            (VER CSHTXN-LINEA-VIEJA).
000130* 19/01/1999  CFT  SOL-0311  REVISION Y2K: TIMESTAMP YA VENIA A
000140*                            4 DIGITOS DE ANO, SIN CAMBIOS.
000150* 07/09/2003  PDV  SOL-0455  TXN-DENOMS AMPLIADO A 60 CARACTERES
000160*                            PARA LA TERCERA DENOMINACION EUR.
000170*------------------------------------------------------------
000180 01  CSHTXN-LINEA.
000190     05  CSHTXN-ID                  PIC X(36).
000200     05  CSHTXN-SEP1                PIC X(01) VALUE "|".
000210     05  CSHTXN-TIMESTAMP           PIC X(30).
000220     05  CSHTXN-SEP2                PIC X(01) VALUE "|".
000230     05  CSHTXN-CAJERO              PIC X(07).
000240     05  CSHTXN-SEP3                PIC X(01) VALUE "|".
000250     05  CSHTXN-TIPO-OPER           PIC X(10).
000260     05  CSHTXN-SEP4                PIC X(01) VALUE "|".
000270     05  CSHTXN-DIVISA              PIC X(03).
000280     05  CSHTXN-SEP5                PIC X(01) VALUE "|".
000290     05  CSHTXN-IMPORTE             PIC 9(09)V9(02).
000300     05  CSHTXN-SEP6                PIC X(01) VALUE "|".
000310     05  CSHTXN-DENOMS              PIC X(60).
000320     05  FILLER                     PIC X(10).
000330
000340* VISTA DEL FORMATO ANTIGUO (6 CAMPOS, SIN TXN-ID) PARA LECTURA
000350* DE FICHEROS HEREDADOS ANTERIORES A SOL-0233. EL PRIMER "|" CAE
000360* EN LA COLUMNA 31 DEL FORMATO VIEJO Y EN LA COLUMNA 37 DEL
000370* NUEVO, ASI QUE BANK9 MIRA ESA COLUMNA DE LA LINEA CRUDA PARA
000380* SABER QUE REDEFINICION APLICAR, EN VEZ DE SUPONER SIEMPRE EL
000390* FORMATO NUEVO (VER BANK9 PARRAFO 1300-TRATAR-LINEA).
000400 01  CSHTXN-LINEA-VIEJA REDEFINES CSHTXN-LINEA.
000410     05  CSHTXN-V-TIMESTAMP         PIC X(30).
000420     05  CSHTXN-V-SEP1              PIC X(01).
000430     05  CSHTXN-V-CAJERO            PIC X(07).
000440     05  CSHTXN-V-SEP2              PIC X(01).
000450     05  CSHTXN-V-TIPO-OPER         PIC X(10).
000460     05  CSHTXN-V-SEP3              PIC X(01).
000470     05  CSHTXN-V-DIVISA            PIC X(03).
000480     05  CSHTXN-V-SEP4              PIC X(01).
000490     05  CSHTXN-V-IMPORTE           PIC 9(09)V9(02).
000500     05  CSHTXN-V-SEP5              PIC X(01).
000510     05  CSHTXN-V-DENOMS            PIC X(60).
000520     05  FILLER                     PIC X(20).
000530
000540* TABLA EN MEMORIA USADA POR BANK9 AL CARGAR EL LIBRO COMPLETO
000550* PARA REPRODUCCION HISTORICA (BANK2) O RECONSTRUCCION (BANK1).
000560 01  CSHTXN-TABLA.
000570     05  CSHTXN-ENTRY OCCURS 500 TIMES
000580                         INDEXED BY CSHTXN-IX.
000590         10  CSHTXN-T-ID            PIC X(36).
000600         10  CSHTXN-T-TIMESTAMP     PIC X(30).
000610         10  CSHTXN-T-CAJERO        PIC X(07).
000620         10  CSHTXN-T-TIPO-OPER     PIC X(10).
000630         10  CSHTXN-T-DIVISA        PIC X(03).
000640         10  CSHTXN-T-IMPORTE       PIC 9(09)V9(02).
000650         10  CSHTXN-T-DENOMS        PIC X(60).
000660     05  CSHTXN-T-TOTAL             PIC 9(05) COMP VALUE ZERO.
000670     05  FILLER                     PIC X(08) VALUE "FIN-TAB.".
