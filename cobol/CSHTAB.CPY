000010******************************************************************
000020* CSHTAB - TABLAS DE PARAMETROS DE CAJA (CAJEROS, DIVISAS,
000030* DENOMINACIONES LEGALES Y SALDOS DE APERTURA POR DEFECTO).
000040* COPY COMUN A TODOS LOS PROGRAMAS BANKn DEL SUBSISTEMA DE CAJA.
000050******************************************************************
000060* HISTORIAL DE CAMBIOS
000070*------------------------------------------------------------
000080* 11/06/1991  JMG  SOL-0118  COPY INICIAL: ROSTER DE CAJEROS Y
000090*                            DENOMINACIONES LEGALES BGN/EUR.
000100* 02/02/1994  ALR  SOL-0204  ANADIDA TABLA DE SALDOS DE APERTURA
000110*                            POR DEFECTO (ANTES EN BANK8 SUELTO).
000120* 19/01/1999  CFT  SOL-0311  REVISION Y2K: FECHAS DE CONTROL A
000130*                            4 DIGITOS DE ANO EN TODO EL COPY.
000140* 07/09/2003  PDV  SOL-0455  TERCERA DENOMINACION DE EUR (50).
000150*------------------------------------------------------------
000160 01  CSH-TABLA-CAJEROS.
000170     05  CSH-CAJERO-ENTRY OCCURS 3 TIMES
000180                         INDEXED BY CSH-IX-CAJ.
000190         10  CSH-CAJERO-NOMBRE      PIC X(07).
000200     05  FILLER                     PIC X(20)
000210                         VALUE "FIN TABLA CAJEROS   ".
000220
000230 01  CSH-TABLA-CAJEROS-VALORES REDEFINES CSH-TABLA-CAJEROS.
000240     05  FILLER                     PIC X(07) VALUE "MARTINA".
000250     05  FILLER                     PIC X(07) VALUE "PETER  ".
000260     05  FILLER                     PIC X(07) VALUE "LINDA  ".
000270     05  FILLER                     PIC X(20).
000280
000290* DIVISAS SOPORTADAS Y SUS CONJUNTOS DE DENOMINACIONES LEGALES.
000300 01  CSH-TABLA-DIVISAS.
000310     05  CSH-DIVISA-ENTRY OCCURS 2 TIMES
000320                         INDEXED BY CSH-IX-DIV.
000330         10  CSH-DIVISA-CODIGO      PIC X(03).
000340         10  CSH-DIVISA-NUM-DENOMS  PIC 9(01) COMP.
000350         10  CSH-DIVISA-DENOMS OCCURS 3 TIMES.
000360             15  CSH-DENOM-LEGAL    PIC 9(02).
000370
000380 01  CSH-TABLA-DIVISAS-VALORES REDEFINES CSH-TABLA-DIVISAS.
000390     05  FILLER                     PIC X(03) VALUE "BGN".
000400     05  FILLER                     PIC 9(01) VALUE 2.
000410     05  FILLER                     PIC 9(02) VALUE 10.
000420     05  FILLER                     PIC 9(02) VALUE 50.
000430     05  FILLER                     PIC 9(02) VALUE 00.
000440     05  FILLER                     PIC X(03) VALUE "EUR".
000450     05  FILLER                     PIC 9(01) VALUE 3.
000460     05  FILLER                     PIC 9(02) VALUE 10.
000470     05  FILLER                     PIC 9(02) VALUE 20.
000480     05  FILLER                     PIC 9(02) VALUE 50.
000490
000500* SALDOS DE APERTURA POR DEFECTO, POR DIVISA (SOL-0204). EL
000510* REPOSITORIO DE SALDOS (BANK8) LOS SIEMBRA CUANDO EL FICHERO
000520* CASHBAL.UBD NO TIENE TODAVIA REGISTRO PARA UN CAJERO/DIVISA.
000530 01  CSH-TABLA-APERTURA.
000540     05  CSH-APERTURA-ENTRY OCCURS 2 TIMES
000550                         INDEXED BY CSH-IX-AP.
000560         10  CSH-AP-DIVISA          PIC X(03).
000570         10  CSH-AP-NUM-DENOMS      PIC 9(01) COMP.
000580         10  CSH-AP-DENOM OCCURS 3 TIMES.
000590             15  CSH-AP-DENOM-VALOR PIC 9(02).
000600             15  CSH-AP-DENOM-CUENT PIC 9(09).
000610
000620 01  CSH-TABLA-APERTURA-VALORES REDEFINES CSH-TABLA-APERTURA.
000630* BGN: 50 BILLETES DE 10 + 10 BILLETES DE 50 = 1000.00 BGN.
000640     05  FILLER                     PIC X(03) VALUE "BGN".
000650     05  FILLER                     PIC 9(01) VALUE 2.
000660     05  FILLER                     PIC 9(02) VALUE 10.
000670     05  FILLER                     PIC 9(09) VALUE 50.
000680     05  FILLER                     PIC 9(02) VALUE 50.
000690     05  FILLER                     PIC 9(09) VALUE 10.
000700     05  FILLER                     PIC 9(02) VALUE 00.
000710     05  FILLER                     PIC 9(09) VALUE 00.
000720* EUR: 100 BILLETES DE 10 + 0 DE 20 + 20 DE 50 = 2000.00 EUR.
000730     05  FILLER                     PIC X(03) VALUE "EUR".
000740     05  FILLER                     PIC 9(01) VALUE 3.
000750     05  FILLER                     PIC 9(02) VALUE 10.
000760     05  FILLER                     PIC 9(09) VALUE 100.
000770     05  FILLER                     PIC 9(02) VALUE 20.
000780     05  FILLER                     PIC 9(09) VALUE 000.
000790     05  FILLER                     PIC 9(02) VALUE 50.
000800     05  FILLER                     PIC 9(09) VALUE 20.
000810
000820* TIEMPO DE VIDA POR DEFECTO DE UNA ENTRADA EN LA CACHE DE
000830* IDEMPOTENCIA (BANK7) -- 24 HORAS, EXPRESADO EN SEGUNDOS.
000840 01  CSH-IDEMPOT-TTL-SEG            PIC 9(06) COMP VALUE 086400.
000850
000860* UMBRAL DE BARRIDO OPORTUNISTA DE LA CACHE DE IDEMPOTENCIA.
000870 01  CSH-IDEMPOT-BARRIDO            PIC 9(03) COMP VALUE 100.
000880
000890* RETENCION DE COPIAS DE SEGURIDAD (BANK6).
000900 01  CSH-BACKUP-MAX-DIAS            PIC 9(03) COMP VALUE 090.
000910 01  CSH-BACKUP-MAX-COPIAS          PIC 9(03) COMP VALUE 030.
