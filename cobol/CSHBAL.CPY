000010******************************************************************
000020* CSHBAL - REGISTRO DE SALDO DE CAJA POR CAJERO / DIVISA /
000030* DENOMINACION. UNA LINEA POR TERNA (CAJERO, DIVISA, DENOM) EN
000040* EL FICHERO CASHBAL.UBD (SECUENCIAL, DELIMITADO POR "|").
000050******************************************************************
000060* HISTORIAL DE CAMBIOS
000070*------------------------------------------------------------
000080* 11/06/1991  JMG  SOL-0118  LAYOUT INICIAL DEL REGISTRO DE SALDO.
000090* 19/01/1999  CFT  SOL-0311  REVISION Y2K (SIN IMPACTO: EL
000100*                            REGISTRO NO LLEVABA FECHA).
000110* 07/09/2003  PDV  SOL-0455  AMPLIADO DENOM-COUNT A 9 DIGITOS.
000120*------------------------------------------------------------
000130 01  CSHBAL-LINEA.
000140     05  CSHBAL-CAJERO              PIC X(07).
000150     05  CSHBAL-SEP1                PIC X(01) VALUE "|".
000160     05  CSHBAL-DIVISA              PIC X(03).
000170     05  CSHBAL-SEP2                PIC X(01) VALUE "|".
000180     05  CSHBAL-DENOM-VALOR         PIC 9(02).
000190     05  CSHBAL-SEP3                PIC X(01) VALUE "|".
000200     05  CSHBAL-DENOM-CUENTA        PIC 9(09).
000210     05  FILLER                     PIC X(20).
000220
000230* VISTA EN TABLA DE UN REGISTRO DE SALDO YA DESCOMPUESTO, USADA
000240* POR BANK8 AL CARGAR/GRABAR EL FICHERO COMPLETO EN MEMORIA.
000250 01  CSHBAL-TABLA.
000260     05  CSHBAL-ENTRY OCCURS 18 TIMES
000270                         INDEXED BY CSHBAL-IX.
000280         10  CSHBAL-T-CAJERO        PIC X(07).
000290         10  CSHBAL-T-DIVISA        PIC X(03).
000300         10  CSHBAL-T-DENOM-VALOR   PIC 9(02).
000310         10  CSHBAL-T-DENOM-CUENTA  PIC 9(09).
000320         10  CSHBAL-T-OCUPADA       PIC X(01).
000330             88  CSHBAL-T-LIBRE     VALUE "N".
000340             88  CSHBAL-T-USADA     VALUE "S".
000350     05  FILLER                     PIC X(08) VALUE "FIN-TAB.".
000360
000370* 18 ENTRADAS = 3 CAJEROS X (2 DENOMS BGN + 3 DENOMS EUR) MAS
000380* HOLGURA PARA UNA CUARTA DENOMINACION FUTURA. SI EL NUMERO DE
000390* DENOMINACIONES LEGALES CAMBIA, REVISAR ESTE LIMITE JUNTO CON
000400* CSHTAB (SOL-0455).
