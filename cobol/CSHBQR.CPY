000010******************************************************************
000020* CSHBQR - PETICION DE CONSULTA DE SALDO (ENTRADA DE BANK2). UNA
000030* LINEA POR CONSULTA EN EL FICHERO CASHBQR.UBD (SECUENCIAL,
000040* DELIMITADO POR "|"). CAJERO EN BLANCO SIGNIFICA "TODOS LOS
000050* CAJEROS DEL ROSTER"; LAS FECHAS EN BLANCO SIGNIFICAN "SALDO
000060* ACTUAL, SIN REPRODUCCION HISTORICA".
000070******************************************************************
000080* HISTORIAL DE CAMBIOS
000090*------------------------------------------------------------
000100* 14/07/1992  JMG  SOL-0145  LAYOUT INICIAL, SOLO CAJERO.
000110* 30/03/1997  ALR  SOL-0281  ANADIDO RANGO DE FECHAS PARA
000120*                            RECONSTRUCCION HISTORICA DE SALDO.
000130*------------------------------------------------------------
000140 01  CSHBQR-LINEA.
000150     05  CSHBQR-CAJERO              PIC X(07).
000160     05  CSHBQR-SEP1                PIC X(01) VALUE "|".
000170     05  CSHBQR-FECHA-DESDE         PIC X(30).
000180     05  CSHBQR-SEP2                PIC X(01) VALUE "|".
000190     05  CSHBQR-FECHA-HASTA         PIC X(30).
000200     05  FILLER                     PIC X(15).
