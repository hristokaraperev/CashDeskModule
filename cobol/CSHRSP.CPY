000010******************************************************************
000020* CSHRSP - RESPUESTA DE UNA PETICION DE OPERACION DE CAJA.
000030* UNA LINEA POR PETICION PROCESADA EN EL FICHERO CASHRSP.UBD
000040* (SECUENCIAL, DELIMITADO POR "|"), SALIDA DE BANK1.
000050******************************************************************
000060* HISTORIAL DE CAMBIOS
000070*------------------------------------------------------------
000080* 11/06/1991  JMG  SOL-0118  LAYOUT INICIAL.
000090* 23/11/1996  ALR  SOL-0268  RESP-MESSAGE AMPLIADO A 30 PARA
000100*                            DEJAR SITIO AL MOTIVO DE RECHAZO.
000110*------------------------------------------------------------
000120 01  CSHRSP-LINEA.
000130     05  CSHRSP-TXN-ID              PIC X(36).
000140     05  CSHRSP-SEP1                PIC X(01) VALUE "|".
000150     05  CSHRSP-TIMESTAMP           PIC X(30).
000160     05  CSHRSP-SEP2                PIC X(01) VALUE "|".
000170     05  CSHRSP-CAJERO              PIC X(07).
000180     05  CSHRSP-SEP3                PIC X(01) VALUE "|".
000190     05  CSHRSP-TIPO-OPER           PIC X(10).
000200     05  CSHRSP-SEP4                PIC X(01) VALUE "|".
000210     05  CSHRSP-DIVISA              PIC X(03).
000220     05  CSHRSP-SEP5                PIC X(01) VALUE "|".
000230     05  CSHRSP-IMPORTE             PIC 9(09)V9(02).
000240     05  CSHRSP-SEP6                PIC X(01) VALUE "|".
000250     05  CSHRSP-MENSAJE             PIC X(30).
000260     05  FILLER                     PIC X(15).
