000010******************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. BANK4.
000040 AUTHOR. J. MORENO GARCIA.
000050 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000060 DATE-WRITTEN. 06/11/1991.
000070 DATE-COMPILED.
000080 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000090******************************************************************
000100* BANK4 - MANEJADOR DE RETIRADA DE EFECTIVO. VALIDA QUE LA SUMA
000110* DE LAS DENOMINACIONES CUADRE CON EL IMPORTE, QUE TODAS LAS
000120* DENOMINACIONES SEAN LEGALES PARA LA DIVISA Y QUE EL CAJERO
000130* TENGA SUFICIENTES BILLETES DE CADA DENOMINACION ANTES DE
000140* DESCONTARLOS DEL SALDO EN MEMORIA. NO TOCA NINGUN FICHERO:
000150* QUIEN LLAMA (BANK1) ES QUIEN GRABA EL RESULTADO.
000160******************************************************************
000170* HISTORIAL DE CAMBIOS
000180*------------------------------------------------------------
000190* 06/11/1991  JMG  SOL-0118  VERSION INICIAL, TOMADA DE LA
000200*                            PANTALLA DE RETIRADA DEL CAJERO
000210*                            AUTOMATICO (RETIRAR EFECTIVO).
000220* 02/02/1994  ALR  SOL-0204  LA COMPROBACION DE SUFICIENCIA PASA
000230*                            A SER POR DENOMINACION, NO POR
000240*                            IMPORTE TOTAL (NO SE PUEDEN
000250*                            DESCOMPONER BILLETES GRANDES).
000260* 19/01/1999  CFT  SOL-0311  REVISION Y2K (SIN IMPACTO).
000270* 07/09/2003  PDV  SOL-0455  TERCERA DENOMINACION DE EUR (20) Y
000280*                            COMPUTE...ROUNDED EN LA SUMA.
000290* 16/03/2006  PDV  SOL-0488  TODO EL MODULO REESCRITO SIN
000300*                            PERFORM EN LINEA, SEGUN NORMA DEL
000310*                            DEPARTAMENTO.
000320*------------------------------------------------------------
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     CLASS CLASE-DIGITO IS "0" THRU "9".
000370
000380 DATA DIVISION.
000390 WORKING-STORAGE SECTION.
000400 01  WS-SUMA-DENOMS                 PIC 9(09)V9(02).
000410 01  WS-PARCIAL                     PIC 9(09)V9(02).
000420
000430 01  WS-SUBINDICES.
000440     05  WS-IX-REQ                  PIC 9(02) COMP.
000450     05  WS-IX-DIV                  PIC 9(02) COMP.
000460     05  WS-IX-LEG                  PIC 9(02) COMP.
000470     05  WS-IX-BAL                  PIC 9(02) COMP.
000480     05  FILLER                     PIC X(08) VALUE "FIN-SUB.".
000490
000500 01  WS-BANDERAS.
000510     05  WS-DENOM-LEGAL             PIC X(01).
000520         88  ES-LEGAL               VALUE "S".
000530     05  WS-DENOM-ENCONTRADA        PIC X(01).
000540         88  SE-ENCONTRO            VALUE "S".
000550     05  FILLER                     PIC X(08) VALUE "FIN-FLG.".
000560
000570 LINKAGE SECTION.
000580 COPY CSHREQ.
000590 COPY CSHBAL.
000600 COPY CSHTAB.
000610 01  LK-RECHAZO                     PIC X(20).
000620
000630 PROCEDURE DIVISION USING CSHREQ-LINEA CSHBAL-TABLA
000640                           CSH-TABLA-DIVISAS LK-RECHAZO.
000650*-----------------------------------------------------------*
000660 0000-MAIN.
000670     MOVE SPACES TO LK-RECHAZO.
000680     PERFORM 4000-VALIDAR-SUMA THRU 4000-EXIT.
000690     IF LK-RECHAZO = SPACES
000700         PERFORM 4100-VALIDAR-DENOMS THRU 4100-EXIT
000710     END-IF.
000720     IF LK-RECHAZO = SPACES
000730         PERFORM 5000-COMPROBAR-SUFICIENCIA THRU 5000-EXIT
000740     END-IF.
000750     IF LK-RECHAZO = SPACES
000760         PERFORM 6000-APLICAR-RETIRADA THRU 6000-EXIT
000770     END-IF.
000780     GOBACK.
000790
000800*-----------------------------------------------------------*
000810* 4000 - LA SUMA VALOR*CUENTA DE TODAS LAS LINEAS DE
000820* DENOMINACION DEBE CUADRAR EXACTAMENTE CON EL IMPORTE PEDIDO.
000830* EL ROUNDED ES DEFENSIVO: CON VALORES ENTEROS DE BILLETE Y
000840* CONTADOR ENTERO EL RESULTADO YA ES EXACTO A 2 DECIMALES.
000850 4000-VALIDAR-SUMA.
000860     MOVE ZERO TO WS-SUMA-DENOMS.
000870     PERFORM 4050-SUMAR-UNA-DENOM THRU 4050-EXIT
000880         VARYING WS-IX-REQ FROM 1 BY 1
000890         UNTIL WS-IX-REQ > CSHREQ-NUM-DENOMS.
000900     IF WS-SUMA-DENOMS NOT = CSHREQ-IMPORTE
000910         MOVE "INVALID-DENOMINATION" TO LK-RECHAZO
000920     END-IF.
000930 4000-EXIT.
000940     EXIT.
000950
000960*-----------------------------------------------------------*
000970 4050-SUMAR-UNA-DENOM.
000980     COMPUTE WS-PARCIAL ROUNDED =
000990             CSHREQ-DENOM-VALOR (WS-IX-REQ) *
001000             CSHREQ-DENOM-CUENTA (WS-IX-REQ).
001010     ADD WS-PARCIAL TO WS-SUMA-DENOMS.
001020 4050-EXIT.
001030     EXIT.
001040
001050*-----------------------------------------------------------*
001060* 4100 - CADA DENOMINACION PEDIDA DEBE ESTAR EN EL CONJUNTO
001070* LEGAL DE LA DIVISA (CSHTAB, TABLA CSH-DIVISA-ENTRY).
001080 4100-VALIDAR-DENOMS.
001090     PERFORM 4150-VALIDAR-UNA-DENOM THRU 4150-EXIT
001100         VARYING WS-IX-REQ FROM 1 BY 1
001110         UNTIL WS-IX-REQ > CSHREQ-NUM-DENOMS.
001120 4100-EXIT.
001130     EXIT.
001140
001150*-----------------------------------------------------------*
001160 4150-VALIDAR-UNA-DENOM.
001170     MOVE "N" TO WS-DENOM-LEGAL.
001180     PERFORM 4160-BUSCAR-EN-DIVISA THRU 4160-EXIT
001190         VARYING WS-IX-DIV FROM 1 BY 1 UNTIL WS-IX-DIV > 2.
001200     IF NOT ES-LEGAL
001210         MOVE "INVALID-DENOMINATION" TO LK-RECHAZO
001220     END-IF.
001230 4150-EXIT.
001240     EXIT.
001250
001260*-----------------------------------------------------------*
001270 4160-BUSCAR-EN-DIVISA.
001280     IF CSH-DIVISA-CODIGO (WS-IX-DIV) = CSHREQ-DIVISA
001290         PERFORM 4170-COMPROBAR-UNA-LEGAL THRU 4170-EXIT
001300             VARYING WS-IX-LEG FROM 1 BY 1
001310             UNTIL WS-IX-LEG > CSH-DIVISA-NUM-DENOMS (WS-IX-DIV)
001320     END-IF.
001330 4160-EXIT.
001340     EXIT.
001350
001360*-----------------------------------------------------------*
001370 4170-COMPROBAR-UNA-LEGAL.
001380     IF CSH-DENOM-LEGAL (WS-IX-DIV, WS-IX-LEG)
001390        = CSHREQ-DENOM-VALOR (WS-IX-REQ)
001400         MOVE "S" TO WS-DENOM-LEGAL
001410     END-IF.
001420 4170-EXIT.
001430     EXIT.
001440
001450*-----------------------------------------------------------*
001460* 5000 - PARA CADA DENOMINACION PEDIDA EL CAJERO DEBE TENER YA
001470* EN CAJON AL MENOS ESE NUMERO DE BILLETES DE ESA DENOMINACION
001480* CONCRETA; NO SE PUEDE SATISFACER ROMPIENDO UN BILLETE MAYOR
001490* NI COMBINANDO VARIOS MENORES (SOL-0204).
001500 5000-COMPROBAR-SUFICIENCIA.
001510     PERFORM 5050-COMPROBAR-UNA-DENOM THRU 5050-EXIT
001520         VARYING WS-IX-REQ FROM 1 BY 1
001530         UNTIL WS-IX-REQ > CSHREQ-NUM-DENOMS.
001540 5000-EXIT.
001550     EXIT.
001560
001570*-----------------------------------------------------------*
001580 5050-COMPROBAR-UNA-DENOM.
001590     MOVE "N" TO WS-DENOM-ENCONTRADA.
001600     PERFORM 5060-COMPROBAR-UN-SALDO THRU 5060-EXIT
001610         VARYING WS-IX-BAL FROM 1 BY 1 UNTIL WS-IX-BAL > 18.
001620     IF NOT SE-ENCONTRO
001630         MOVE "INSUFFICIENT-FUNDS" TO LK-RECHAZO
001640     END-IF.
001650 5050-EXIT.
001660     EXIT.
001670
001680*-----------------------------------------------------------*
001690 5060-COMPROBAR-UN-SALDO.
001700     IF CSHBAL-T-CAJERO (WS-IX-BAL) = CSHREQ-CAJERO
001710        AND CSHBAL-T-DIVISA (WS-IX-BAL) = CSHREQ-DIVISA
001720        AND CSHBAL-T-DENOM-VALOR (WS-IX-BAL) =
001730            CSHREQ-DENOM-VALOR (WS-IX-REQ)
001740        AND CSHBAL-T-OCUPADA (WS-IX-BAL) = "S"
001750         MOVE "S" TO WS-DENOM-ENCONTRADA
001760         IF CSHBAL-T-DENOM-CUENTA (WS-IX-BAL) <
001770            CSHREQ-DENOM-CUENTA (WS-IX-REQ)
001780             MOVE "INSUFFICIENT-FUNDS" TO LK-RECHAZO
001790         END-IF
001800     END-IF.
001810 5060-EXIT.
001820     EXIT.
001830
001840*-----------------------------------------------------------*
001850 6000-APLICAR-RETIRADA.
001860     PERFORM 6050-APLICAR-UNA-DENOM THRU 6050-EXIT
001870         VARYING WS-IX-REQ FROM 1 BY 1
001880         UNTIL WS-IX-REQ > CSHREQ-NUM-DENOMS.
001890 6000-EXIT.
001900     EXIT.
001910
001920*-----------------------------------------------------------*
001930 6050-APLICAR-UNA-DENOM.
001940     PERFORM 6060-DESCONTAR-UN-SALDO THRU 6060-EXIT
001950         VARYING WS-IX-BAL FROM 1 BY 1 UNTIL WS-IX-BAL > 18.
001960 6050-EXIT.
001970     EXIT.
001980
001990*-----------------------------------------------------------*
002000 6060-DESCONTAR-UN-SALDO.
002010     IF CSHBAL-T-CAJERO (WS-IX-BAL) = CSHREQ-CAJERO
002020        AND CSHBAL-T-DIVISA (WS-IX-BAL) = CSHREQ-DIVISA
002030        AND CSHBAL-T-DENOM-VALOR (WS-IX-BAL) =
002040            CSHREQ-DENOM-VALOR (WS-IX-REQ)
002050        AND CSHBAL-T-OCUPADA (WS-IX-BAL) = "S"
002060         SUBTRACT CSHREQ-DENOM-CUENTA (WS-IX-REQ)
002070             FROM CSHBAL-T-DENOM-CUENTA (WS-IX-BAL)
002080     END-IF.
002090 6060-EXIT.
002100     EXIT.
