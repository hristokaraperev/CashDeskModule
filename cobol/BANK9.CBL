000010******************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. BANK9.
000040 AUTHOR. J. MORENO GARCIA.
000050 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000060 DATE-WRITTEN. 11/06/1991.
000070 DATE-COMPILED.
000080 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000090******************************************************************
000100* BANK9 - REPOSITORIO DEL LIBRO DE TRANSACCIONES DE CAJA
000110* (CASHTXN.UBD). CARGA EL FICHERO ENTERO EN LA TABLA EN MEMORIA
000120* CSHTXN-TABLA PARA SU USO POR BANK2 (REPRODUCCION HISTORICA) O
000130* AÑADE UNA LINEA NUEVA AL FINAL (FICHERO SOLO-ANADIR, NUNCA SE
000140* REESCRIBE NI SE BORRA UNA TRANSACCION YA GRABADA).
000150******************************************************************
000160* HISTORIAL DE CAMBIOS
000170*------------------------------------------------------------
000180* 11/06/1991  JMG  SOL-0118  VERSION INICIAL (CARGA Y ANADE,
000190*                            FORMATO DE 6 CAMPOS SIN ID).
000200* 04/05/1995  ALR  SOL-0233  LA CARGA RECONOCE EL FORMATO NUEVO
000210*                            DE 7 CAMPOS (CON TXN-ID) Y SIGUE
000220*                            ACEPTANDO EL ANTIGUO EN LECTURA; A
000230*                            LAS LINEAS VIEJAS SE LES SINTETIZA
000240*                            UN ID DE LOTE PARA USO EN MEMORIA,
000250*                            SIN REESCRIBIRLO EN EL FICHERO.
000260* 07/09/2003  PDV  SOL-0455  LINEAS QUE NO CUADRAN CON NINGUNO
000270*                            DE LOS DOS FORMATOS SE SALTAN Y SE
000280*                            LISTAN POR CONSOLA.
000290* 16/03/2006  PDV  SOL-0488  1000-CARGAR REESCRITO SIN PERFORM
000300*                            EN LINEA, SEGUN NORMA DEL DEPARTAMENTO.
000310*------------------------------------------------------------
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     CLASS CLASE-DIGITO IS "0" THRU "9".
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT CASHTXN-FICH ASSIGN TO DISK
000390     ORGANIZATION IS LINE SEQUENTIAL
000400     FILE STATUS IS WS-FS-FICH.
000410
000420 DATA DIVISION.
000430 FILE SECTION.
000440 FD  CASHTXN-FICH
000450     LABEL RECORDS ARE STANDARD
000460     VALUE OF FILE-ID IS "cashtxn.ubd".
000470 01  CASHTXN-FICH-REG.
000480     05  CASHTXN-FICH-DATO          PIC X(173).
000490     05  FILLER                     PIC X(07).
000500
000510 WORKING-STORAGE SECTION.
000520 77  WS-FS-FICH                     PIC X(02).
000530
000540 01  WS-LINEA-CRUDA.
000550     05  WS-LINEA-CRUDA-TXT         PIC X(173).
000560     05  FILLER                     PIC X(07).
000570
000580 01  WS-SUBINDICES.
000590     05  WS-IX-TAB                  PIC 9(03) COMP.
000600     05  FILLER                     PIC X(08) VALUE "FIN-SUB.".
000610
000620 01  WS-CONTADORES.
000630     05  WS-LINEAS-LEIDAS           PIC 9(05) COMP VALUE ZERO.
000640     05  WS-LINEAS-MALAS            PIC 9(05) COMP VALUE ZERO.
000650     05  WS-SEQ-LEGADO              PIC 9(05) COMP VALUE ZERO.
000660     05  FILLER                     PIC X(08) VALUE "FIN-CNT.".
000670
000680 01  WS-SEQ-LEGADO-ED               PIC 9(05).
000690
000700 01  WS-BANDERAS.
000710     05  WS-FIN-FICHERO             PIC X(01) VALUE "N".
000720         88  HAY-FIN-FICHERO        VALUE "S".
000730     05  FILLER                     PIC X(08) VALUE "FIN-FLG.".
000740
000750 COPY CSHTAB.
000760
000770 LINKAGE SECTION.
000780 01  LK-FUNCION                     PIC X(01).
000790 COPY CSHTXN.
000800 01  LK-ESTADO                      PIC X(02).
000810
000820* CSHTXN-LINEA SE USA EN LA FUNCION "N" (ANADIR); CSHTXN-TABLA SE
000830* USA EN LA FUNCION "L" (CARGAR). SE RECIBEN LAS DOS SIEMPRE,
000840* AUNQUE CADA FUNCION SOLO USE LA QUE LE CORRESPONDE, PARA QUE
000850* EL PUNTO DE LLAMADA SEA UNICO EN BANK1/BANK2 (SOL-0233).
000860 PROCEDURE DIVISION USING LK-FUNCION CSHTXN-LINEA
000870                           CSHTXN-TABLA LK-ESTADO.
000880*-----------------------------------------------------------*
000890 0000-MAIN.
000900     MOVE "00" TO LK-ESTADO.
000910     EVALUATE LK-FUNCION
000920         WHEN "L"
000930             PERFORM 1000-CARGAR THRU 1000-EXIT
000940         WHEN "N"
000950             PERFORM 6000-ANADIR THRU 6000-EXIT
000960     END-EVALUATE.
000970     GOBACK.
000980
000990*-----------------------------------------------------------*
001000* 1000 - LEE CASHTXN.UBD ENTERO EN CSHTXN-TABLA, EN EL ORDEN
001010* DEL FICHERO (IMPRESCINDIBLE PARA LA REPRODUCCION HISTORICA DE
001020* BANK2, QUE REPITE LAS OPERACIONES EN ORDEN DE LIBRO, NO DE
001030* FECHA). EL LINKAGE CSHTXN-LINEA NO SE USA EN ESTA FUNCION.
001040 1000-CARGAR.
001050     MOVE ZERO TO WS-LINEAS-LEIDAS WS-LINEAS-MALAS WS-SEQ-LEGADO.
001060     MOVE ZERO TO CSHTXN-T-TOTAL.
001070     OPEN INPUT CASHTXN-FICH.
001080     IF WS-FS-FICH = "35"
001090         GO TO 1000-EXIT
001100     END-IF.
001110     IF WS-FS-FICH NOT = "00"
001120         MOVE WS-FS-FICH TO LK-ESTADO
001130         GO TO 1000-EXIT
001140     END-IF.
001150     MOVE "N" TO WS-FIN-FICHERO.
001160     PERFORM 1050-LEER-LINEA THRU 1050-EXIT.
001170     PERFORM 1100-PROCESAR-LINEA THRU 1100-EXIT
001180         UNTIL HAY-FIN-FICHERO.
001190     CLOSE CASHTXN-FICH.
001200     IF WS-LINEAS-MALAS > 0
001210         DISPLAY "BANK9: " WS-LINEAS-MALAS
001220                 " LINEA(S) DE CASHTXN.UBD DESCARTADAS"
001230     END-IF.
001240 1000-EXIT.
001250     EXIT.
001260
001270*-----------------------------------------------------------*
001280 1050-LEER-LINEA.
001290     READ CASHTXN-FICH
001300         AT END MOVE "S" TO WS-FIN-FICHERO
001310     END-READ.
001320 1050-EXIT.
001330     EXIT.
001340
001350*-----------------------------------------------------------*
001360 1100-PROCESAR-LINEA.
001370     ADD 1 TO WS-LINEAS-LEIDAS.
001380     PERFORM 1300-TRATAR-LINEA THRU 1300-EXIT.
001390     PERFORM 1050-LEER-LINEA THRU 1050-EXIT.
001400 1100-EXIT.
001410     EXIT.
001420
001430*-----------------------------------------------------------*
001440* 1300 - EL PRIMER "|" CAE EN LA COLUMNA 37 DEL FORMATO NUEVO
001450* (TRAS EL TXN-ID DE 36) Y EN LA COLUMNA 31 DEL FORMATO VIEJO
001460* (TRAS EL TIMESTAMP DE 30, SIN ID). SE MIRA ESA COLUMNA DE LA
001470* LINEA CRUDA PARA ELEGIR LA REDEFINICION CORRECTA ANTES DE
001480* COPIAR A LA TABLA (SOL-0233).
001490 1300-TRATAR-LINEA.
001500     MOVE CASHTXN-FICH-DATO TO WS-LINEA-CRUDA-TXT.
001510     IF WS-IX-TAB > 500
001520         ADD 1 TO WS-LINEAS-MALAS
001530         GO TO 1300-EXIT
001540     END-IF.
001550     IF WS-LINEA-CRUDA-TXT (37:1) = "|"
001560         MOVE WS-LINEA-CRUDA TO CSHTXN-LINEA
001570         PERFORM 1400-COPIAR-NUEVO THRU 1400-EXIT
001580     ELSE
001590         IF WS-LINEA-CRUDA-TXT (31:1) = "|"
001600             MOVE WS-LINEA-CRUDA TO CSHTXN-LINEA-VIEJA
001610             PERFORM 1500-COPIAR-VIEJO THRU 1500-EXIT
001620         ELSE
001630             ADD 1 TO WS-LINEAS-MALAS
001640         END-IF
001650     END-IF.
001660 1300-EXIT.
001670     EXIT.
001680
001690*-----------------------------------------------------------*
001700 1400-COPIAR-NUEVO.
001710     ADD 1 TO CSHTXN-T-TOTAL.
001720     MOVE CSHTXN-T-TOTAL TO WS-IX-TAB.
001730     MOVE CSHTXN-ID        TO CSHTXN-T-ID (WS-IX-TAB).
001740     MOVE CSHTXN-TIMESTAMP TO CSHTXN-T-TIMESTAMP (WS-IX-TAB).
001750     MOVE CSHTXN-CAJERO    TO CSHTXN-T-CAJERO (WS-IX-TAB).
001760     MOVE CSHTXN-TIPO-OPER TO CSHTXN-T-TIPO-OPER (WS-IX-TAB).
001770     MOVE CSHTXN-DIVISA    TO CSHTXN-T-DIVISA (WS-IX-TAB).
001780     MOVE CSHTXN-IMPORTE   TO CSHTXN-T-IMPORTE (WS-IX-TAB).
001790     MOVE CSHTXN-DENOMS    TO CSHTXN-T-DENOMS (WS-IX-TAB).
001800 1400-EXIT.
001810     EXIT.
001820
001830*-----------------------------------------------------------*
001840* 1500 - LAS LINEAS DEL FORMATO VIEJO NO TRAEN TXN-ID; SE LES
001850* SINTETIZA UNO DE LOTE (NO UUID) SOLO PARA USO EN MEMORIA. NO
001860* SE REESCRIBE EL FICHERO, ASI QUE ESTE ID NUNCA SE PERSISTE.
001870 1500-COPIAR-VIEJO.
001880     ADD 1 TO CSHTXN-T-TOTAL.
001890     MOVE CSHTXN-T-TOTAL TO WS-IX-TAB.
001900     ADD 1 TO WS-SEQ-LEGADO.
001910     MOVE WS-SEQ-LEGADO TO WS-SEQ-LEGADO-ED.
001920     STRING "LEGACY-" DELIMITED BY SIZE
001930            WS-SEQ-LEGADO-ED DELIMITED BY SIZE
001940            INTO CSHTXN-T-ID (WS-IX-TAB).
001950     MOVE CSHTXN-V-TIMESTAMP TO CSHTXN-T-TIMESTAMP (WS-IX-TAB).
001960     MOVE CSHTXN-V-CAJERO    TO CSHTXN-T-CAJERO (WS-IX-TAB).
001970     MOVE CSHTXN-V-TIPO-OPER TO CSHTXN-T-TIPO-OPER (WS-IX-TAB).
001980     MOVE CSHTXN-V-DIVISA    TO CSHTXN-T-DIVISA (WS-IX-TAB).
001990     MOVE CSHTXN-V-IMPORTE   TO CSHTXN-T-IMPORTE (WS-IX-TAB).
002000     MOVE CSHTXN-V-DENOMS    TO CSHTXN-T-DENOMS (WS-IX-TAB).
002010 1500-EXIT.
002020     EXIT.
002030
002040*-----------------------------------------------------------*
002050* 6000 - ANADE UNA UNICA LINEA NUEVA AL FINAL DEL LIBRO. LA
002060* LINEA YA LLEGA FORMADA EN CSHTXN-LINEA (MONTADA POR BANK1).
002070 6000-ANADIR.
002080     OPEN EXTEND CASHTXN-FICH.
002090     IF WS-FS-FICH = "35"
002100         OPEN OUTPUT CASHTXN-FICH
002110     END-IF.
002120     IF WS-FS-FICH NOT = "00"
002130         MOVE WS-FS-FICH TO LK-ESTADO
002140         GO TO 6000-EXIT
002150     END-IF.
002160     MOVE CSHTXN-LINEA TO CASHTXN-FICH-DATO.
002170     WRITE CASHTXN-FICH-REG.
002180     CLOSE CASHTXN-FICH.
002190 6000-EXIT.
002200     EXIT.
