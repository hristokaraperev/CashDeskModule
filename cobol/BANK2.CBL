000010******************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. BANK2.
000040 AUTHOR. J. MORENO GARCIA.
000050 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000060 DATE-WRITTEN. 14/07/1992.
000070 DATE-COMPILED.
000080 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000090******************************************************************
000100* BANK2 - CONSULTA DE SALDO DE CAJA. LEE PETICIONES DE CONSULTA
000110* DE CASHBQR.UBD Y POR CADA UNA EMITE A CASHQRY.UBD UNA LINEA
000120* POR CAJERO Y DIVISA CON EL TOTAL Y EL DESGLOSE POR DENOMINACION.
000130* SIN RANGO DE FECHAS SE LEE EL SALDO ACTUAL DIRECTAMENTE DEL
000140* FICHERO DE SALDOS; CON RANGO DE FECHAS EL SALDO SE RECONSTRUYE
000150* DESDE CERO REPRODUCIENDO EL LIBRO DE TRANSACCIONES EN ORDEN DE
000160* FICHERO (NUNCA SE LEE EL SALDO DIRECTAMENTE EN ESE CASO).
000170******************************************************************
000180* HISTORIAL DE CAMBIOS
000190*------------------------------------------------------------
000200* 14/07/1992  JMG  SOL-0145  VERSION INICIAL, TOMADA DE LA
000210*                            PANTALLA DE CONSULTA DE SALDO DEL
000220*                            CAJERO AUTOMATICO.
000230* 30/03/1997  ALR  SOL-0281  ANADIDA RECONSTRUCCION HISTORICA DE
000240*                            SALDO POR RANGO DE FECHAS, CON
000250*                            REPRODUCCION DEL LIBRO EN MEMORIA.
000260* 19/01/1999  CFT  SOL-0311  REVISION Y2K: COMPARACION DE FECHAS
000270*                            DE RANGO A 4 DIGITOS DE ANO.
000280* 07/09/2003  PDV  SOL-0455  TERCERA DENOMINACION DE EUR EN EL
000290*                            DESGLOSE DE SALDO.
000300* 16/03/2006  PDV  SOL-0488  TODO EL MODULO REESCRITO SIN
000310*                            PERFORM EN LINEA, SEGUN NORMA DEL
000320*                            DEPARTAMENTO.
000330*------------------------------------------------------------
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM
000380     CLASS CLASE-DIGITO IS "0" THRU "9".
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT CASHBQR-IN ASSIGN TO DISK
000420     ORGANIZATION IS LINE SEQUENTIAL
000430     FILE STATUS IS WS-FS-BQR.
000440
000450     SELECT CASHQRY-OUT ASSIGN TO DISK
000460     ORGANIZATION IS LINE SEQUENTIAL
000470     FILE STATUS IS WS-FS-QRY.
000480
000490 DATA DIVISION.
000500 FILE SECTION.
000510 FD  CASHBQR-IN
000520     LABEL RECORDS ARE STANDARD
000530     VALUE OF FILE-ID IS "cashbqr.ubd".
000540 01  CASHBQR-IN-REG.
000550     05  CASHBQR-IN-DATA            PIC X(84).
000560     05  FILLER                     PIC X(10).
000570
000580 FD  CASHQRY-OUT
000590     LABEL RECORDS ARE STANDARD
000600     VALUE OF FILE-ID IS "cashqry.ubd".
000610 01  CASHQRY-OUT-REG.
000620     05  CASHQRY-OUT-DATA           PIC X(80).
000630     05  FILLER                     PIC X(10).
000640
000650 WORKING-STORAGE SECTION.
000660 77  WS-FS-BQR                      PIC X(02).
000670 77  WS-FS-QRY                      PIC X(02).
000680 77  WS-FS-BAL                      PIC X(02).
000690 77  WS-FS-TXN                      PIC X(02).
000700
000710 01  WS-FUNCIONES.
000720     05  WS-FN-CARGA                PIC X(01) VALUE "L".
000730     05  FILLER                     PIC X(08) VALUE "FIN-FUN.".
000740
000750 01  WS-BANDERAS.
000760     05  WS-EOF-PETICIONES          PIC X(01) VALUE "N".
000770         88  HAY-EOF-PETICIONES     VALUE "S".
000780     05  WS-RANGO-INVALIDO          PIC X(01) VALUE "N".
000790         88  RANGO-ES-INVALIDO      VALUE "S".
000800     05  WS-HAY-RANGO               PIC X(01) VALUE "N".
000810         88  CONSULTA-TIENE-RANGO   VALUE "S".
000820     05  WS-TXN-SUFICIENTE          PIC X(01) VALUE "S".
000830         88  TXN-ES-SUFICIENTE      VALUE "S".
000840     05  WS-SE-ENCONTRO-RPL         PIC X(01) VALUE "N".
000850         88  ENCONTRADA-RPL         VALUE "S".
000860     05  FILLER                     PIC X(08) VALUE "FIN-FLG.".
000870
000880 01  WS-SUBINDICES.
000890     05  WS-IX-CAJ-SEL              PIC 9(02) COMP.
000900     05  WS-IX-DIV                  PIC 9(02) COMP.
000910     05  WS-IX-DEN                  PIC 9(02) COMP.
000920     05  WS-IX-TXN                  PIC 9(03) COMP.
000930     05  WS-IX-TOK                  PIC 9(02) COMP.
000940     05  WS-IX-BAL                  PIC 9(02) COMP.
000950     05  FILLER                     PIC X(08) VALUE "FIN-SUB.".
000960
000970 01  WS-CONTADORES.
000980     05  WS-NUM-CAJ-SEL             PIC 9(02) COMP.
000990     05  FILLER                     PIC X(08) VALUE "FIN-CNT.".
001000
001010 01  WS-CAJEROS-SELECCIONADOS.
001020     05  WS-CAJ-SEL OCCURS 3 TIMES  PIC X(07).
001030
001040* TABLA DE SALDO RECONSTRUIDO PARA LA RUTA CON RANGO DE FECHAS.
001050* MISMA FORMA QUE CSHBAL-TABLA PERO LOCAL A BANK2: LA RUTA
001060* HISTORICA NUNCA TOCA EL SALDO REAL EN CSHBAL-TABLA, SOLO LO
001070* RECONSTRUYE A PARTE A PARTIR DEL LIBRO (SOL-0281).
001080 01  WS-TABLA-REPLAY.
001090     05  WS-RPL-ENTRY OCCURS 18 TIMES
001100                         INDEXED BY WS-IX-RPL.
001110         10  WS-RPL-CAJERO          PIC X(07).
001120         10  WS-RPL-DIVISA          PIC X(03).
001130         10  WS-RPL-DENOM-VALOR     PIC 9(02).
001140         10  WS-RPL-DENOM-CUENTA    PIC 9(09).
001150         10  WS-RPL-OCUPADA         PIC X(01).
001160     05  FILLER                     PIC X(08) VALUE "FIN-RPL.".
001170
001180 01  WS-DENOM-TOKENS.
001190     05  WS-DENOM-TOKEN OCCURS 3 TIMES PIC X(12).
001200
001210 01  WS-TOKEN-DESGLOSADO.
001220     05  WS-TOKEN-VALOR             PIC 9(02).
001230     05  FILLER                     PIC X(01).
001240     05  WS-TOKEN-CUENTA            PIC 9(09).
001250
001260 01  WS-TOTAL-DIVISA                PIC 9(09)V9(02).
001270
001280 COPY CSHBQR.
001290 COPY CSHQRY.
001300 COPY CSHBAL.
001310 COPY CSHTXN.
001320 COPY CSHTAB.
001330
001340 PROCEDURE DIVISION.
001350*-----------------------------------------------------------*
001360 0000-MAIN.
001370     PERFORM 1000-INICIALIZAR THRU 1000-EXIT.
001380     PERFORM 0050-LEER-PETICION THRU 0050-EXIT.
001390     PERFORM 0100-PROCESAR-UNA-LECTURA THRU 0100-EXIT
001400         UNTIL HAY-EOF-PETICIONES.
001410     CLOSE CASHBQR-IN CASHQRY-OUT.
001420     STOP RUN.
001430
001440*-----------------------------------------------------------*
001450 0050-LEER-PETICION.
001460     READ CASHBQR-IN INTO CSHBQR-LINEA
001470         AT END MOVE "S" TO WS-EOF-PETICIONES
001480     END-READ.
001490 0050-EXIT.
001500     EXIT.
001510
001520*-----------------------------------------------------------*
001530 0100-PROCESAR-UNA-LECTURA.
001540     PERFORM 2000-PROCESAR-PETICION THRU 2000-EXIT.
001550     PERFORM 0050-LEER-PETICION THRU 0050-EXIT.
001560 0100-EXIT.
001570     EXIT.
001580
001590*-----------------------------------------------------------*
001600 1000-INICIALIZAR.
001610     OPEN INPUT CASHBQR-IN.
001620     OPEN OUTPUT CASHQRY-OUT.
001630     CALL "BANK8" USING WS-FN-CARGA CSHBAL-TABLA WS-FS-BAL.
001640     CALL "BANK9" USING WS-FN-CARGA CSHTXN-LINEA
001650                         CSHTXN-TABLA WS-FS-TXN.
001660 1000-EXIT.
001670     EXIT.
001680
001690*-----------------------------------------------------------*
001700 2000-PROCESAR-PETICION.
001710     MOVE "N" TO WS-RANGO-INVALIDO.
001720     PERFORM 2100-VALIDAR-RANGO THRU 2100-EXIT.
001730     IF RANGO-ES-INVALIDO
001740         DISPLAY "BANK2: PETICION RECHAZADA, RANGO INVALIDO"
001750         GO TO 2000-EXIT
001760     END-IF.
001770     PERFORM 2200-SELECCIONAR-CAJEROS THRU 2200-EXIT.
001780     PERFORM 2050-PROCESAR-UN-CAJERO THRU 2050-EXIT
001790         VARYING WS-IX-CAJ-SEL FROM 1 BY 1
001800         UNTIL WS-IX-CAJ-SEL > WS-NUM-CAJ-SEL.
001810 2000-EXIT.
001820     EXIT.
001830
001840*-----------------------------------------------------------*
001850 2050-PROCESAR-UN-CAJERO.
001860     IF CONSULTA-TIENE-RANGO
001870         PERFORM 4000-RECONSTRUIR-SALDO THRU 4000-EXIT
001880     END-IF.
001890     PERFORM 5000-EMITIR-FILA THRU 5000-EXIT
001900         VARYING WS-IX-DIV FROM 1 BY 1 UNTIL WS-IX-DIV > 2.
001910 2050-EXIT.
001920     EXIT.
001930
001940*-----------------------------------------------------------*
001950* 2100 - UN RANGO CON LAS DOS FECHAS INFORMADAS Y DESDE > HASTA
001960* ES INVALIDO. LA COMPARACION ES DE TEXTO PORQUE EL TIMESTAMP ES
001970* ISO-8601 Y ORDENA IGUAL COMO TEXTO QUE COMO FECHA (SOL-0311).
001980 2100-VALIDAR-RANGO.
001990     MOVE "N" TO WS-HAY-RANGO.
002000     IF CSHBQR-FECHA-DESDE NOT = SPACES
002010        OR CSHBQR-FECHA-HASTA NOT = SPACES
002020         MOVE "S" TO WS-HAY-RANGO
002030     END-IF.
002040     IF CSHBQR-FECHA-DESDE NOT = SPACES
002050        AND CSHBQR-FECHA-HASTA NOT = SPACES
002060        AND CSHBQR-FECHA-DESDE > CSHBQR-FECHA-HASTA
002070         MOVE "S" TO WS-RANGO-INVALIDO
002080     END-IF.
002090 2100-EXIT.
002100     EXIT.
002110
002120*-----------------------------------------------------------*
002130* 2200 - CAJERO EN BLANCO EN LA PETICION SIGNIFICA TODO EL
002140* ROSTER; CAJERO INFORMADO SIGNIFICA SOLO ESE.
002150 2200-SELECCIONAR-CAJEROS.
002160     IF CSHBQR-CAJERO = SPACES
002170         MOVE 3 TO WS-NUM-CAJ-SEL
002180         MOVE CSH-CAJERO-NOMBRE (1) TO WS-CAJ-SEL (1)
002190         MOVE CSH-CAJERO-NOMBRE (2) TO WS-CAJ-SEL (2)
002200         MOVE CSH-CAJERO-NOMBRE (3) TO WS-CAJ-SEL (3)
002210     ELSE
002220         MOVE 1 TO WS-NUM-CAJ-SEL
002230         MOVE CSHBQR-CAJERO TO WS-CAJ-SEL (1)
002240     END-IF.
002250 2200-EXIT.
002260     EXIT.
002270
002280*-----------------------------------------------------------*
002290* 4000 - RECONSTRUYE EL SALDO DEL CAJERO SELECCIONADO DESDE
002300* CERO, REPRODUCIENDO EL LIBRO EN ORDEN DE FICHERO (NO POR
002310* FECHA). UN INGRESO SIEMPRE SE APLICA; UNA RETIRADA SE SALTA
002320* SIN AVISO SI EN ESE PUNTO DE LA REPRODUCCION NO HAY BASTANTE
002330* DE ALGUNA DENOMINACION (SOL-0281).
002340 4000-RECONSTRUIR-SALDO.
002350     PERFORM 4050-LIMPIAR-ENTRADA-RPL THRU 4050-EXIT
002360         VARYING WS-IX-RPL FROM 1 BY 1 UNTIL WS-IX-RPL > 18.
002370     PERFORM 4060-PROCESAR-TXN-SI-CORRESPONDE THRU 4060-EXIT
002380         VARYING WS-IX-TXN FROM 1 BY 1
002390         UNTIL WS-IX-TXN > CSHTXN-T-TOTAL.
002400 4000-EXIT.
002410     EXIT.
002420
002430*-----------------------------------------------------------*
002440 4050-LIMPIAR-ENTRADA-RPL.
002450     MOVE SPACES TO WS-RPL-CAJERO (WS-IX-RPL)
002460     MOVE SPACES TO WS-RPL-DIVISA (WS-IX-RPL)
002470     MOVE ZERO TO WS-RPL-DENOM-VALOR (WS-IX-RPL)
002480     MOVE ZERO TO WS-RPL-DENOM-CUENTA (WS-IX-RPL)
002490     MOVE "N" TO WS-RPL-OCUPADA (WS-IX-RPL).
002500 4050-EXIT.
002510     EXIT.
002520
002530*-----------------------------------------------------------*
002540 4060-PROCESAR-TXN-SI-CORRESPONDE.
002550     IF CSHTXN-T-CAJERO (WS-IX-TXN) = WS-CAJ-SEL (WS-IX-CAJ-SEL)
002560        AND (CSHBQR-FECHA-DESDE = SPACES OR
002570             CSHTXN-T-TIMESTAMP (WS-IX-TXN) NOT <
002580             CSHBQR-FECHA-DESDE)
002590        AND (CSHBQR-FECHA-HASTA = SPACES OR
002600             CSHTXN-T-TIMESTAMP (WS-IX-TXN) NOT >
002610             CSHBQR-FECHA-HASTA)
002620         PERFORM 4500-REPRODUCIR-TXN THRU 4500-EXIT
002630     END-IF.
002640 4060-EXIT.
002650     EXIT.
002660
002670*-----------------------------------------------------------*
002680 4500-REPRODUCIR-TXN.
002690     MOVE SPACES TO WS-DENOM-TOKEN (1) WS-DENOM-TOKEN (2)
002700                     WS-DENOM-TOKEN (3).
002710     UNSTRING CSHTXN-T-DENOMS (WS-IX-TXN) DELIMITED BY ","
002720         INTO WS-DENOM-TOKEN (1) WS-DENOM-TOKEN (2)
002730              WS-DENOM-TOKEN (3)
002740     END-UNSTRING.
002750     IF CSHTXN-T-TIPO-OPER (WS-IX-TXN) = "WITHDRAWAL"
002760         PERFORM 4600-COMPROBAR-SUFICIENCIA-TXN THRU 4600-EXIT
002770     ELSE
002780         MOVE "S" TO WS-TXN-SUFICIENTE
002790     END-IF.
002800     IF TXN-ES-SUFICIENTE
002810         PERFORM 4510-APLICAR-TOKEN-SI-PROCEDE THRU 4510-EXIT
002820             VARYING WS-IX-TOK FROM 1 BY 1 UNTIL WS-IX-TOK > 3
002830     END-IF.
002840 4500-EXIT.
002850     EXIT.
002860
002870*-----------------------------------------------------------*
002880 4510-APLICAR-TOKEN-SI-PROCEDE.
002890     IF WS-DENOM-TOKEN (WS-IX-TOK) NOT = SPACES
002900         PERFORM 4700-APLICAR-TOKEN THRU 4700-EXIT
002910     END-IF.
002920 4510-EXIT.
002930     EXIT.
002940
002950*-----------------------------------------------------------*
002960* 4600 - PARA UNA RETIRADA, NINGUNA DENOMINACION DEL TOKEN PUEDE
002970* PEDIR MAS DE LO QUE EL SALDO RECONSTRUIDO TIENE EN ESE PUNTO.
002980 4600-COMPROBAR-SUFICIENCIA-TXN.
002990     MOVE "S" TO WS-TXN-SUFICIENTE.
003000     PERFORM 4610-COMPROBAR-UN-TOKEN THRU 4610-EXIT
003010         VARYING WS-IX-TOK FROM 1 BY 1 UNTIL WS-IX-TOK > 3.
003020 4600-EXIT.
003030     EXIT.
003040
003050*-----------------------------------------------------------*
003060 4610-COMPROBAR-UN-TOKEN.
003070     IF WS-DENOM-TOKEN (WS-IX-TOK) NOT = SPACES
003080         MOVE WS-DENOM-TOKEN (WS-IX-TOK) (1:2) TO WS-TOKEN-VALOR
003090         MOVE WS-DENOM-TOKEN (WS-IX-TOK) (4:9) TO WS-TOKEN-CUENTA
003100         PERFORM 4620-COMPROBAR-UNA-ENTRADA THRU 4620-EXIT
003110             VARYING WS-IX-RPL FROM 1 BY 1 UNTIL WS-IX-RPL > 18
003120     END-IF.
003130 4610-EXIT.
003140     EXIT.
003150
003160*-----------------------------------------------------------*
003170 4620-COMPROBAR-UNA-ENTRADA.
003180     IF WS-RPL-OCUPADA (WS-IX-RPL) = "S"
003190        AND WS-RPL-CAJERO (WS-IX-RPL) =
003200            CSHTXN-T-CAJERO (WS-IX-TXN)
003210        AND WS-RPL-DIVISA (WS-IX-RPL) =
003220            CSHTXN-T-DIVISA (WS-IX-TXN)
003230        AND WS-RPL-DENOM-VALOR (WS-IX-RPL) =
003240            WS-TOKEN-VALOR
003250        AND WS-RPL-DENOM-CUENTA (WS-IX-RPL) <
003260            WS-TOKEN-CUENTA
003270         MOVE "N" TO WS-TXN-SUFICIENTE
003280     END-IF.
003290 4620-EXIT.
003300     EXIT.
003310
003320*-----------------------------------------------------------*
003330* 4700 - ACUMULA (INGRESO) O DESCUENTA (RETIRADA, YA COMPROBADA
003340* SUFICIENTE) UN TOKEN DE DENOMINACION SOBRE EL SALDO
003350* RECONSTRUIDO, ABRIENDO ENTRADA NUEVA SI HACE FALTA.
003360 4700-APLICAR-TOKEN.
003370     MOVE WS-DENOM-TOKEN (WS-IX-TOK) (1:2) TO WS-TOKEN-VALOR.
003380     MOVE WS-DENOM-TOKEN (WS-IX-TOK) (4:9) TO WS-TOKEN-CUENTA.
003390     MOVE "N" TO WS-SE-ENCONTRO-RPL.
003400     PERFORM 4710-ACTUALIZAR-ENTRADA-SI-COINCIDE THRU 4710-EXIT
003410         VARYING WS-IX-RPL FROM 1 BY 1 UNTIL WS-IX-RPL > 18.
003420     IF NOT ENCONTRADA-RPL
003430         PERFORM 4720-OCUPAR-ENTRADA-LIBRE THRU 4720-EXIT
003440             VARYING WS-IX-RPL FROM 1 BY 1
003450             UNTIL WS-IX-RPL > 18 OR ENCONTRADA-RPL
003460     END-IF.
003470 4700-EXIT.
003480     EXIT.
003490
003500*-----------------------------------------------------------*
003510 4710-ACTUALIZAR-ENTRADA-SI-COINCIDE.
003520     IF WS-RPL-OCUPADA (WS-IX-RPL) = "S"
003530        AND WS-RPL-CAJERO (WS-IX-RPL) =
003540            CSHTXN-T-CAJERO (WS-IX-TXN)
003550        AND WS-RPL-DIVISA (WS-IX-RPL) =
003560            CSHTXN-T-DIVISA (WS-IX-TXN)
003570        AND WS-RPL-DENOM-VALOR (WS-IX-RPL) = WS-TOKEN-VALOR
003580         IF CSHTXN-T-TIPO-OPER (WS-IX-TXN) = "WITHDRAWAL"
003590             SUBTRACT WS-TOKEN-CUENTA
003600                 FROM WS-RPL-DENOM-CUENTA (WS-IX-RPL)
003610         ELSE
003620             ADD WS-TOKEN-CUENTA
003630               TO WS-RPL-DENOM-CUENTA (WS-IX-RPL)
003640         END-IF
003650         MOVE "S" TO WS-SE-ENCONTRO-RPL
003660     END-IF.
003670 4710-EXIT.
003680     EXIT.
003690
003700*-----------------------------------------------------------*
003710 4720-OCUPAR-ENTRADA-LIBRE.
003720     IF WS-RPL-OCUPADA (WS-IX-RPL) = "N"
003730         MOVE CSHTXN-T-CAJERO (WS-IX-TXN)
003740           TO WS-RPL-CAJERO (WS-IX-RPL)
003750         MOVE CSHTXN-T-DIVISA (WS-IX-TXN)
003760           TO WS-RPL-DIVISA (WS-IX-RPL)
003770         MOVE WS-TOKEN-VALOR TO WS-RPL-DENOM-VALOR (WS-IX-RPL)
003780         MOVE WS-TOKEN-CUENTA
003790           TO WS-RPL-DENOM-CUENTA (WS-IX-RPL)
003800         MOVE "S" TO WS-RPL-OCUPADA (WS-IX-RPL)
003810         MOVE "S" TO WS-SE-ENCONTRO-RPL
003820     END-IF.
003830 4720-EXIT.
003840     EXIT.
003850
003860*-----------------------------------------------------------*
003870* 5000 - EMITE UNA FILA DE RESULTADO PARA EL CAJERO/DIVISA
003880* ACTUALES. LA FUENTE DE LOS CONTADORES ES CSHBAL-TABLA (SALDO
003890* ACTUAL) O WS-TABLA-REPLAY (SALDO RECONSTRUIDO), SEGUN
003900* WS-HAY-RANGO.
003910 5000-EMITIR-FILA.
003920     MOVE SPACES TO CSHQRY-LINEA.
003930     MOVE WS-CAJ-SEL (WS-IX-CAJ-SEL) TO CSHQRY-CAJERO.
003940     MOVE CSH-DIVISA-CODIGO (WS-IX-DIV) TO CSHQRY-DIVISA.
003950     MOVE ZERO TO WS-TOTAL-DIVISA.
003960     PERFORM 5050-EMITIR-UNA-DENOM THRU 5050-EXIT
003970         VARYING WS-IX-DEN FROM 1 BY 1
003980         UNTIL WS-IX-DEN > CSH-DIVISA-NUM-DENOMS (WS-IX-DIV).
003990     MOVE WS-TOTAL-DIVISA TO CSHQRY-TOTAL.
004000     MOVE CSHQRY-LINEA TO CASHQRY-OUT-DATA.
004010     WRITE CASHQRY-OUT-REG.
004020 5000-EXIT.
004030     EXIT.
004040
004050*-----------------------------------------------------------*
004060 5050-EMITIR-UNA-DENOM.
004070     MOVE CSH-DENOM-LEGAL (WS-IX-DIV, WS-IX-DEN)
004080       TO CSHQRY-DENOM-VALOR (WS-IX-DEN).
004090     MOVE ZERO TO CSHQRY-DENOM-CUENTA (WS-IX-DEN).
004100     IF CONSULTA-TIENE-RANGO
004110         PERFORM 5100-BUSCAR-REPLAY THRU 5100-EXIT
004120     ELSE
004130         PERFORM 5200-BUSCAR-ACTUAL THRU 5200-EXIT
004140     END-IF.
004150     COMPUTE WS-TOTAL-DIVISA = WS-TOTAL-DIVISA +
004160         CSHQRY-DENOM-VALOR (WS-IX-DEN) *
004170         CSHQRY-DENOM-CUENTA (WS-IX-DEN).
004180 5050-EXIT.
004190     EXIT.
004200
004210*-----------------------------------------------------------*
004220 5100-BUSCAR-REPLAY.
004230     PERFORM 5110-COMPROBAR-ENTRADA-REPLAY THRU 5110-EXIT
004240         VARYING WS-IX-RPL FROM 1 BY 1 UNTIL WS-IX-RPL > 18.
004250 5100-EXIT.
004260     EXIT.
004270
004280*-----------------------------------------------------------*
004290 5110-COMPROBAR-ENTRADA-REPLAY.
004300     IF WS-RPL-OCUPADA (WS-IX-RPL) = "S"
004310        AND WS-RPL-CAJERO (WS-IX-RPL) =
004320            WS-CAJ-SEL (WS-IX-CAJ-SEL)
004330        AND WS-RPL-DIVISA (WS-IX-RPL) =
004340            CSH-DIVISA-CODIGO (WS-IX-DIV)
004350        AND WS-RPL-DENOM-VALOR (WS-IX-RPL) =
004360            CSH-DENOM-LEGAL (WS-IX-DIV, WS-IX-DEN)
004370         MOVE WS-RPL-DENOM-CUENTA (WS-IX-RPL)
004380           TO CSHQRY-DENOM-CUENTA (WS-IX-DEN)
004390     END-IF.
004400 5110-EXIT.
004410     EXIT.
004420
004430*-----------------------------------------------------------*
004440 5200-BUSCAR-ACTUAL.
004450     PERFORM 5210-COMPROBAR-ENTRADA-ACTUAL THRU 5210-EXIT
004460         VARYING WS-IX-BAL FROM 1 BY 1 UNTIL WS-IX-BAL > 18.
004470 5200-EXIT.
004480     EXIT.
004490
004500*-----------------------------------------------------------*
004510 5210-COMPROBAR-ENTRADA-ACTUAL.
004520     IF CSHBAL-T-OCUPADA (WS-IX-BAL) = "S"
004530        AND CSHBAL-T-CAJERO (WS-IX-BAL) =
004540            WS-CAJ-SEL (WS-IX-CAJ-SEL)
004550        AND CSHBAL-T-DIVISA (WS-IX-BAL) =
004560            CSH-DIVISA-CODIGO (WS-IX-DIV)
004570        AND CSHBAL-T-DENOM-VALOR (WS-IX-BAL) =
004580            CSH-DENOM-LEGAL (WS-IX-DIV, WS-IX-DEN)
004590         MOVE CSHBAL-T-DENOM-CUENTA (WS-IX-BAL)
004600           TO CSHQRY-DENOM-CUENTA (WS-IX-DEN)
004610     END-IF.
004620 5210-EXIT.
004630     EXIT.
