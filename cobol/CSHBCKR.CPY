000010******************************************************************
000020* CSHBCKR - LINEA DE RESPUESTA DE BANK6 (SALIDA). UNA LINEA POR
000030* PETICION ATENDIDA EN EL FICHERO CASHBCKR.UBD (SECUENCIAL,
000040* DELIMITADO POR "|"), CON EL RESULTADO DE LA OPERACION Y, SI
000050* PROCEDE, EL NUMERO DE SECUENCIA DE LA COPIA TOMADA O RESTAURADA.
000060******************************************************************
000070* HISTORIAL DE CAMBIOS
000080*------------------------------------------------------------
000090* 14/06/1991  JMG  SOL-0119  LAYOUT INICIAL.
000100*------------------------------------------------------------
000110 01  CSHBCKR-LINEA.
000120     05  CSHBCKR-FUNCION            PIC X(01).
000130     05  CSHBCKR-SEP1               PIC X(01) VALUE "|".
000140     05  CSHBCKR-ESTADO             PIC X(02).
000150     05  CSHBCKR-SEP2               PIC X(01) VALUE "|".
000160     05  CSHBCKR-SEQ                PIC 9(05).
000170     05  FILLER                     PIC X(30).
