000010******************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. BANK8.
000040 AUTHOR. J. MORENO GARCIA.
000050 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000060 DATE-WRITTEN. 11/06/1991.
000070 DATE-COMPILED.
000080 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000090******************************************************************
000100* BANK8 - REPOSITORIO DE SALDOS DE CAJA. CARGA EL FICHERO
000110* CASHBAL.UBD COMPLETO EN LA TABLA EN MEMORIA CSHBAL-TABLA (SI EL
000120* FICHERO NO EXISTE TODAVIA, ES EL ARRANQUE DEL LOTE Y SE SIEMBRA
000130* CON LOS SALDOS DE APERTURA POR DEFECTO; SI EXISTE PERO LE FALTA
000140* ALGUNA TERNA CAJERO/DIVISA/DENOM, ESA TERNA SE SIEMBRA A SALDO
000150* CERO, NO A SALDO DE APERTURA) O REESCRIBE EL FICHERO ENTERO A
000160* PARTIR DE LA TABLA, SIEMPRE POR FICHERO TEMPORAL Y SUSTITUCION
000170* PARA NO DEJAR CASHBAL.UBD A MEDIO GRABAR SI EL LOTE SE CAE A
000180* MITAD. BANK1 CARGA UNA VEZ AL ARRANCAR Y GRABA TRAS CADA
000190* PETICION ACEPTADA.
000200******************************************************************
000210* HISTORIAL DE CAMBIOS
000220*------------------------------------------------------------
000230* 11/06/1991  JMG  SOL-0118  VERSION INICIAL (SOLO CARGA/GRABA,
000240*                            SIN SIEMBRA DE SALDOS DE APERTURA).
000250* 02/02/1994  ALR  SOL-0204  SIEMBRA DE SALDOS DE APERTURA POR
000260*                            DEFECTO PARA CAJERO/DIVISA NUEVOS.
000270* 19/01/1999  CFT  SOL-0311  REVISION Y2K (SIN IMPACTO: EL
000280*                            REGISTRO NO LLEVABA FECHA).
000290* 07/09/2003  PDV  SOL-0455  LINEAS QUE NO CUADRAN CON EL LAYOUT
000300*                            (SEPARADORES DESPLAZADOS) SE
000310*                            SALTAN Y SE LISTAN POR CONSOLA EN
000320*                            VEZ DE ABORTAR LA CARGA.
000330* 16/03/2006  PDV  SOL-0488  TODO EL MODULO REESCRITO SIN
000340*                            PERFORM EN LINEA, SEGUN NORMA DEL
000350*                            DEPARTAMENTO.
000360* 22/05/2006  PDV  SOL-0493  LA SIEMBRA DE APERTURA SOLO SE HACE
000370*                            SI CASHBAL.UBD NO EXISTE; SI EXISTE
000380*                            Y LE FALTA UNA TERNA, ESA TERNA SE
000390*                            SIEMBRA A CERO (ANTES SE SEMBRABA
000400*                            APERTURA SIEMPRE, AUNQUE EL FICHERO
000410*                            YA TUVIERA DATOS). LA GRABACION PASA
000420*                            A HACERSE CONTRA FICHERO TEMPORAL Y
000430*                            SUSTITUCION DEL VIVO, IGUAL QUE LA
000440*                            COPIA DE SEGURIDAD DE BANK6, PARA NO
000450*                            DEJAR CASHBAL.UBD A MEDIO GRABAR SI
000460*                            FALTA ESPACIO EN DISCO A MITAD LOTE.
000470*------------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     CLASS CLASE-DIGITO IS "0" THRU "9".
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT CASHBAL-FICH ASSIGN TO DISK
000550     ORGANIZATION IS LINE SEQUENTIAL
000560     FILE STATUS IS WS-FS-FICH.
000570*    CASHBAL-TMP ES EL FICHERO TEMPORAL DONDE SE GRABA LA TABLA
000580*    ENTERA ANTES DE SUSTITUIR A CASHBAL.UBD (SOL-0493).
000590     SELECT CASHBAL-TMP ASSIGN TO DISK
000600     ORGANIZATION IS LINE SEQUENTIAL
000610     FILE STATUS IS WS-FS-TMP.
000620
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  CASHBAL-FICH
000660     LABEL RECORDS ARE STANDARD
000670     VALUE OF FILE-ID IS "cashbal.ubd".
000680 01  CASHBAL-FICH-REG.
000690     05  CASHBAL-FICH-DATO          PIC X(44).
000700     05  FILLER                     PIC X(06).
000710
000720 FD  CASHBAL-TMP
000730     LABEL RECORDS ARE STANDARD
000740     VALUE OF FILE-ID IS "cashbal.tmp".
000750 01  CASHBAL-TMP-REG.
000760     05  CASHBAL-TMP-DATO           PIC X(44).
000770     05  FILLER                     PIC X(06).
000780
000790 WORKING-STORAGE SECTION.
000800 77  WS-FS-FICH                     PIC X(02).
000810 77  WS-FS-TMP                      PIC X(02).
000820
000830 01  WS-SUBINDICES.
000840     05  WS-IX-TAB                  PIC 9(02) COMP.
000850     05  WS-IX-CAJ                  PIC 9(02) COMP.
000860     05  WS-IX-AP                   PIC 9(02) COMP.
000870     05  WS-IX-DEN                  PIC 9(02) COMP.
000880     05  FILLER                     PIC X(08) VALUE "FIN-SUB.".
000890
000900 01  WS-CONTADORES.
000910     05  WS-LINEAS-LEIDAS           PIC 9(05) COMP VALUE ZERO.
000920     05  WS-LINEAS-MALAS            PIC 9(05) COMP VALUE ZERO.
000930     05  FILLER                     PIC X(08) VALUE "FIN-CNT.".
000940
000950 01  WS-BANDERAS.
000960     05  WS-FIN-FICHERO             PIC X(01) VALUE "N".
000970         88  HAY-FIN-FICHERO        VALUE "S".
000980     05  WS-LINEA-VALIDA            PIC X(01) VALUE "S".
000990         88  LINEA-ES-VALIDA        VALUE "S".
001000     05  WS-SE-ENCONTRO-AP          PIC X(01) VALUE "N".
001010         88  AP-ENCONTRADA          VALUE "S".
001020     05  FILLER                     PIC X(08) VALUE "FIN-FLG.".
001030
001040 COPY CSHTAB.
001050
001060 LINKAGE SECTION.
001070 01  LK-FUNCION                     PIC X(01).
001080 COPY CSHBAL.
001090 01  LK-ESTADO                      PIC X(02).
001100
001110 PROCEDURE DIVISION USING LK-FUNCION CSHBAL-TABLA LK-ESTADO.
001120*-----------------------------------------------------------*
001130 0000-MAIN.
001140     MOVE "00" TO LK-ESTADO.
001150     EVALUATE LK-FUNCION
001160         WHEN "L"
001170             PERFORM 1000-CARGAR THRU 1000-EXIT
001180         WHEN "G"
001190             PERFORM 5000-GRABAR THRU 5000-EXIT
001200     END-EVALUATE.
001210     GOBACK.
001220
001230*-----------------------------------------------------------*
001240* 1000 - VACIA LA TABLA. SI CASHBAL.UBD NO EXISTE TODAVIA (PRIMER
001250* LOTE, WS-FS-FICH = "35") LA SIEMBRA ENTERA CON LOS SALDOS DE
001260* APERTURA POR DEFECTO DE CADA CAJERO (SOL-0204) Y TERMINA AHI. SI
001270* EXISTE, LA CARGA CON LO QUE HAYA REALMENTE EN EL FICHERO Y, UNA
001280* VEZ LEIDO ENTERO, SIEMBRA A SALDO CERO LAS TERNAS
001290* CAJERO/DIVISA/DENOM QUE EL FICHERO NO TRAIA (SOL-0493): UN
001300* CAJERO O DENOMINACION QUE SE DA DE ALTA DESPUES DEL PRIMER LOTE
001310* NO DEBE APARECER CON EL SALDO DE APERTURA, SINO A CERO.
001320 1000-CARGAR.
001330     PERFORM 1100-VACIAR-TABLA THRU 1100-EXIT.
001340     MOVE ZERO TO WS-LINEAS-LEIDAS WS-LINEAS-MALAS.
001350     OPEN INPUT CASHBAL-FICH.
001360     IF WS-FS-FICH = "35"
001370         PERFORM 1200-SEMBRAR-APERTURA THRU 1200-EXIT
001380         GO TO 1000-EXIT
001390     END-IF.
001400     IF WS-FS-FICH NOT = "00"
001410         MOVE WS-FS-FICH TO LK-ESTADO
001420         GO TO 1000-EXIT
001430     END-IF.
001440     MOVE "N" TO WS-FIN-FICHERO.
001450     PERFORM 1050-LEER-LINEA THRU 1050-EXIT.
001460     PERFORM 1060-PROCESAR-LINEA THRU 1060-EXIT
001470         UNTIL HAY-FIN-FICHERO.
001480     CLOSE CASHBAL-FICH.
001490     PERFORM 1400-SEMBRAR-HUECOS THRU 1400-EXIT.
001500     IF WS-LINEAS-MALAS > 0
001510         DISPLAY "BANK8: " WS-LINEAS-MALAS
001520                 " LINEA(S) DE CASHBAL.UBD DESCARTADAS"
001530     END-IF.
001540 1000-EXIT.
001550     EXIT.
001560
001570*-----------------------------------------------------------*
001580 1050-LEER-LINEA.
001590     READ CASHBAL-FICH
001600         AT END MOVE "S" TO WS-FIN-FICHERO
001610     END-READ.
001620 1050-EXIT.
001630     EXIT.
001640
001650*-----------------------------------------------------------*
001660 1060-PROCESAR-LINEA.
001670     ADD 1 TO WS-LINEAS-LEIDAS.
001680     PERFORM 1300-TRATAR-LINEA THRU 1300-EXIT.
001690     PERFORM 1050-LEER-LINEA THRU 1050-EXIT.
001700 1060-EXIT.
001710     EXIT.
001720
001730*-----------------------------------------------------------*
001740 1100-VACIAR-TABLA.
001750     PERFORM 1150-VACIAR-UNA-ENTRADA THRU 1150-EXIT
001760         VARYING WS-IX-TAB FROM 1 BY 1 UNTIL WS-IX-TAB > 18.
001770 1100-EXIT.
001780     EXIT.
001790
001800*-----------------------------------------------------------*
001810 1150-VACIAR-UNA-ENTRADA.
001820     MOVE SPACES TO CSHBAL-T-CAJERO (WS-IX-TAB)
001830     MOVE SPACES TO CSHBAL-T-DIVISA (WS-IX-TAB)
001840     MOVE ZERO TO CSHBAL-T-DENOM-VALOR (WS-IX-TAB)
001850     MOVE ZERO TO CSHBAL-T-DENOM-CUENTA (WS-IX-TAB)
001860     MOVE "N" TO CSHBAL-T-OCUPADA (WS-IX-TAB).
001870 1150-EXIT.
001880     EXIT.
001890
001900*-----------------------------------------------------------*
001910* 1200 - SOLO SE EJECUTA DESDE 1000-CARGAR CUANDO CASHBAL.UBD NO
001920* EXISTE TODAVIA. LA TABLA LLEGA VACIA (1100) Y SE RELLENA DE UN
001930* TIRON, UNA ENTRADA POR CADA TERNA CAJERO/DIVISA/DENOM.
001940 1200-SEMBRAR-APERTURA.
001950     MOVE 1 TO WS-IX-TAB.
001960     PERFORM 1250-SEMBRAR-UN-CAJERO THRU 1250-EXIT
001970         VARYING WS-IX-CAJ FROM 1 BY 1 UNTIL WS-IX-CAJ > 3.
001980 1200-EXIT.
001990     EXIT.
002000
002010*-----------------------------------------------------------*
002020 1250-SEMBRAR-UN-CAJERO.
002030     PERFORM 1260-SEMBRAR-UNA-APERTURA THRU 1260-EXIT
002040         VARYING WS-IX-AP FROM 1 BY 1 UNTIL WS-IX-AP > 2.
002050 1250-EXIT.
002060     EXIT.
002070
002080*-----------------------------------------------------------*
002090 1260-SEMBRAR-UNA-APERTURA.
002100     PERFORM 1270-SEMBRAR-UNA-DENOM THRU 1270-EXIT
002110         VARYING WS-IX-DEN FROM 1 BY 1
002120         UNTIL WS-IX-DEN > CSH-AP-NUM-DENOMS (WS-IX-AP).
002130 1260-EXIT.
002140     EXIT.
002150
002160*-----------------------------------------------------------*
002170 1270-SEMBRAR-UNA-DENOM.
002180     MOVE CSH-CAJERO-NOMBRE (WS-IX-CAJ)
002190       TO CSHBAL-T-CAJERO (WS-IX-TAB)
002200     MOVE CSH-AP-DIVISA (WS-IX-AP)
002210       TO CSHBAL-T-DIVISA (WS-IX-TAB)
002220     MOVE CSH-AP-DENOM-VALOR (WS-IX-AP, WS-IX-DEN)
002230       TO CSHBAL-T-DENOM-VALOR (WS-IX-TAB)
002240     MOVE CSH-AP-DENOM-CUENT (WS-IX-AP, WS-IX-DEN)
002250       TO CSHBAL-T-DENOM-CUENTA (WS-IX-TAB)
002260     MOVE "S" TO CSHBAL-T-OCUPADA (WS-IX-TAB)
002270     ADD 1 TO WS-IX-TAB.
002280 1270-EXIT.
002290     EXIT.
002300
002310*-----------------------------------------------------------*
002320* 1400 - TRAS LEER CASHBAL.UBD ENTERO (SOLO SE LLEGA AQUI CUANDO
002330* EL FICHERO SI EXISTIA), RECORRE OTRA VEZ LAS TERNAS
002340* CAJERO/DIVISA/DENOM Y, PARA LA QUE NO HAYA QUEDADO OCUPADA EN
002350* LA TABLA, LA DA DE ALTA A SALDO CERO (SOL-0493). A DIFERENCIA
002360* DE 1200, AQUI NO SE PARTE DE TABLA VACIA: HAY QUE COMPROBAR
002370* ENTRADA POR ENTRADA SI LA TERNA YA ESTA OCUPADA ANTES DE
002380* METERLA EN UN HUECO LIBRE.
002390 1400-SEMBRAR-HUECOS.
002400     PERFORM 1450-SEMBRAR-HUECOS-CAJERO THRU 1450-EXIT
002410         VARYING WS-IX-CAJ FROM 1 BY 1 UNTIL WS-IX-CAJ > 3.
002420 1400-EXIT.
002430     EXIT.
002440
002450*-----------------------------------------------------------*
002460 1450-SEMBRAR-HUECOS-CAJERO.
002470     PERFORM 1460-SEMBRAR-HUECOS-APERTURA THRU 1460-EXIT
002480         VARYING WS-IX-AP FROM 1 BY 1 UNTIL WS-IX-AP > 2.
002490 1450-EXIT.
002500     EXIT.
002510
002520*-----------------------------------------------------------*
002530 1460-SEMBRAR-HUECOS-APERTURA.
002540     PERFORM 1470-SEMBRAR-UN-HUECO THRU 1470-EXIT
002550         VARYING WS-IX-DEN FROM 1 BY 1
002560         UNTIL WS-IX-DEN > CSH-AP-NUM-DENOMS (WS-IX-AP).
002570 1460-EXIT.
002580     EXIT.
002590
002600*-----------------------------------------------------------*
002610 1470-SEMBRAR-UN-HUECO.
002620     MOVE "N" TO WS-SE-ENCONTRO-AP.
002630     PERFORM 1480-COMPROBAR-HUECO-OCUPADO THRU 1480-EXIT
002640         VARYING WS-IX-TAB FROM 1 BY 1
002650         UNTIL WS-IX-TAB > 18 OR AP-ENCONTRADA.
002660     IF NOT AP-ENCONTRADA
002670         PERFORM 1490-OCUPAR-HUECO-LIBRE THRU 1490-EXIT
002680             VARYING WS-IX-TAB FROM 1 BY 1
002690             UNTIL WS-IX-TAB > 18 OR AP-ENCONTRADA
002700     END-IF.
002710 1470-EXIT.
002720     EXIT.
002730
002740*-----------------------------------------------------------*
002750 1480-COMPROBAR-HUECO-OCUPADO.
002760     IF CSHBAL-T-CAJERO (WS-IX-TAB) = CSH-CAJERO-NOMBRE (WS-IX-CAJ)
002770        AND CSHBAL-T-DIVISA (WS-IX-TAB) = CSH-AP-DIVISA (WS-IX-AP)
002780        AND CSHBAL-T-DENOM-VALOR (WS-IX-TAB) =
002790            CSH-AP-DENOM-VALOR (WS-IX-AP, WS-IX-DEN)
002800        AND CSHBAL-T-OCUPADA (WS-IX-TAB) = "S"
002810         MOVE "S" TO WS-SE-ENCONTRO-AP
002820     END-IF.
002830 1480-EXIT.
002840     EXIT.
002850
002860*-----------------------------------------------------------*
002870 1490-OCUPAR-HUECO-LIBRE.
002880     IF CSHBAL-T-OCUPADA (WS-IX-TAB) = "N"
002890         MOVE CSH-CAJERO-NOMBRE (WS-IX-CAJ)
002900           TO CSHBAL-T-CAJERO (WS-IX-TAB)
002910         MOVE CSH-AP-DIVISA (WS-IX-AP)
002920           TO CSHBAL-T-DIVISA (WS-IX-TAB)
002930         MOVE CSH-AP-DENOM-VALOR (WS-IX-AP, WS-IX-DEN)
002940           TO CSHBAL-T-DENOM-VALOR (WS-IX-TAB)
002950         MOVE ZERO TO CSHBAL-T-DENOM-CUENTA (WS-IX-TAB)
002960         MOVE "S" TO CSHBAL-T-OCUPADA (WS-IX-TAB)
002970         MOVE "S" TO WS-SE-ENCONTRO-AP
002980     END-IF.
002990 1490-EXIT.
003000     EXIT.
003010
003020*-----------------------------------------------------------*
003030* 1300 - UNA LINEA LEIDA DEBE TENER LOS DOS SEPARADORES "|" EN
003040* SU SITIO PARA CONSIDERARSE BIEN FORMADA (SOL-0455). SI ES
003050* VALIDA, SE ESCRIBE SOBRE LA ENTRADA YA SEMBRADA PARA ESE
003060* CAJERO/DIVISA/DENOM (ULTIMA LINEA GANA) O, SI NO EXISTIA, EN
003070* LA PRIMERA ENTRADA LIBRE.
003080 1300-TRATAR-LINEA.
003090     MOVE CASHBAL-FICH-REG TO CSHBAL-LINEA.
003100     MOVE "S" TO WS-LINEA-VALIDA.
003110     IF CSHBAL-SEP1 NOT = "|" OR CSHBAL-SEP2 NOT = "|"
003120         MOVE "N" TO WS-LINEA-VALIDA
003130     END-IF.
003140     IF NOT LINEA-ES-VALIDA
003150         ADD 1 TO WS-LINEAS-MALAS
003160         GO TO 1300-EXIT
003170     END-IF.
003180     MOVE "N" TO WS-SE-ENCONTRO-AP.
003190     PERFORM 1310-COMPROBAR-UNA-OCUPADA THRU 1310-EXIT
003200         VARYING WS-IX-TAB FROM 1 BY 1
003210         UNTIL WS-IX-TAB > 18 OR AP-ENCONTRADA.
003220     IF NOT AP-ENCONTRADA
003230         PERFORM 1320-OCUPAR-ENTRADA-LIBRE THRU 1320-EXIT
003240             VARYING WS-IX-TAB FROM 1 BY 1
003250             UNTIL WS-IX-TAB > 18 OR AP-ENCONTRADA
003260     END-IF.
003270 1300-EXIT.
003280     EXIT.
003290
003300*-----------------------------------------------------------*
003310 1310-COMPROBAR-UNA-OCUPADA.
003320     IF CSHBAL-T-OCUPADA (WS-IX-TAB) = "S"
003330        AND CSHBAL-T-CAJERO (WS-IX-TAB) = CSHBAL-CAJERO
003340        AND CSHBAL-T-DIVISA (WS-IX-TAB) = CSHBAL-DIVISA
003350        AND CSHBAL-T-DENOM-VALOR (WS-IX-TAB) =
003360            CSHBAL-DENOM-VALOR
003370         MOVE CSHBAL-DENOM-CUENTA
003380           TO CSHBAL-T-DENOM-CUENTA (WS-IX-TAB)
003390         MOVE "S" TO WS-SE-ENCONTRO-AP
003400     END-IF.
003410 1310-EXIT.
003420     EXIT.
003430
003440*-----------------------------------------------------------*
003450 1320-OCUPAR-ENTRADA-LIBRE.
003460     IF CSHBAL-T-OCUPADA (WS-IX-TAB) = "N"
003470         MOVE CSHBAL-CAJERO TO CSHBAL-T-CAJERO (WS-IX-TAB)
003480         MOVE CSHBAL-DIVISA TO CSHBAL-T-DIVISA (WS-IX-TAB)
003490         MOVE CSHBAL-DENOM-VALOR
003500           TO CSHBAL-T-DENOM-VALOR (WS-IX-TAB)
003510         MOVE CSHBAL-DENOM-CUENTA
003520           TO CSHBAL-T-DENOM-CUENTA (WS-IX-TAB)
003530         MOVE "S" TO CSHBAL-T-OCUPADA (WS-IX-TAB)
003540         MOVE "S" TO WS-SE-ENCONTRO-AP
003550     END-IF.
003560 1320-EXIT.
003570     EXIT.
003580
003590*-----------------------------------------------------------*
003600* 5000 - REESCRIBE CASHBAL.UBD COMPLETO A PARTIR DE LA TABLA EN
003610* MEMORIA. SE REGRABA ENTERO CADA VEZ, NUNCA SE ACTUALIZA UNA
003620* SOLA LINEA (EL FICHERO ES SECUENCIAL, NO INDEXADO). LA TABLA SE
003630* GRABA PRIMERO EN CASHBAL.TMP Y, SOLO SI ESA GRABACION SALE
003640* ENTERA BIEN, SE COPIA ENCIMA DE CASHBAL.UBD (5200); SI FALLA A
003650* MITAD, CASHBAL.TMP SE TRUNCA A CERO BYTES (5300) Y CASHBAL.UBD
003660* NI SE TOCA (SOL-0493, IGUAL QUE LA COPIA DE SEGURIDAD DE BANK6).
003670 5000-GRABAR.
003680     PERFORM 5100-ESCRIBIR-TEMPORAL THRU 5100-EXIT.
003690     IF LK-ESTADO = "00"
003700         PERFORM 5200-REEMPLAZAR-FICHERO-VIVO THRU 5200-EXIT
003710     ELSE
003720         PERFORM 5300-DESHACER-TEMPORAL THRU 5300-EXIT
003730     END-IF.
003740 5000-EXIT.
003750     EXIT.
003760
003770*-----------------------------------------------------------*
003780* 5100 - VUELCA LA TABLA ENTERA EN EL FICHERO TEMPORAL.
003790 5100-ESCRIBIR-TEMPORAL.
003800     OPEN OUTPUT CASHBAL-TMP.
003810     IF WS-FS-TMP NOT = "00"
003820         MOVE WS-FS-TMP TO LK-ESTADO
003830         GO TO 5100-EXIT
003840     END-IF.
003850     PERFORM 5150-GRABAR-UNA-ENTRADA THRU 5150-EXIT
003860         VARYING WS-IX-TAB FROM 1 BY 1 UNTIL WS-IX-TAB > 18.
003870     CLOSE CASHBAL-TMP.
003880 5100-EXIT.
003890     EXIT.
003900
003910*-----------------------------------------------------------*
003920 5150-GRABAR-UNA-ENTRADA.
003930     IF CSHBAL-T-OCUPADA (WS-IX-TAB) = "S"
003940         MOVE CSHBAL-T-CAJERO (WS-IX-TAB) TO CSHBAL-CAJERO
003950         MOVE CSHBAL-T-DIVISA (WS-IX-TAB) TO CSHBAL-DIVISA
003960         MOVE CSHBAL-T-DENOM-VALOR (WS-IX-TAB)
003970           TO CSHBAL-DENOM-VALOR
003980         MOVE CSHBAL-T-DENOM-CUENTA (WS-IX-TAB)
003990           TO CSHBAL-DENOM-CUENTA
004000         MOVE CSHBAL-LINEA TO CASHBAL-TMP-DATO
004010         WRITE CASHBAL-TMP-REG
004020     END-IF.
004030 5150-EXIT.
004040     EXIT.
004050
004060*-----------------------------------------------------------*
004070* 5200 - CASHBAL.TMP YA ESTA ENTERO EN DISCO: SE COPIA LINEA A
004080* LINEA ENCIMA DE CASHBAL.UBD, QUE QUEDA SUSTITUIDO DE UNA VEZ.
004090 5200-REEMPLAZAR-FICHERO-VIVO.
004100     OPEN INPUT CASHBAL-TMP.
004110     IF WS-FS-TMP NOT = "00"
004120         MOVE WS-FS-TMP TO LK-ESTADO
004130         GO TO 5200-EXIT
004140     END-IF.
004150     OPEN OUTPUT CASHBAL-FICH.
004160     IF WS-FS-FICH NOT = "00"
004170         MOVE WS-FS-FICH TO LK-ESTADO
004180         CLOSE CASHBAL-TMP
004190         GO TO 5200-EXIT
004200     END-IF.
004210     MOVE "N" TO WS-FIN-FICHERO.
004220     PERFORM 5250-LEER-TEMPORAL THRU 5250-EXIT.
004230     PERFORM 5260-COPIAR-LINEA-TEMPORAL THRU 5260-EXIT
004240         UNTIL HAY-FIN-FICHERO.
004250     CLOSE CASHBAL-TMP.
004260     CLOSE CASHBAL-FICH.
004270 5200-EXIT.
004280     EXIT.
004290
004300*-----------------------------------------------------------*
004310 5250-LEER-TEMPORAL.
004320     READ CASHBAL-TMP
004330         AT END MOVE "S" TO WS-FIN-FICHERO
004340     END-READ.
004350 5250-EXIT.
004360     EXIT.
004370
004380*-----------------------------------------------------------*
004390 5260-COPIAR-LINEA-TEMPORAL.
004400     WRITE CASHBAL-FICH-REG FROM CASHBAL-TMP-REG.
004410     PERFORM 5250-LEER-TEMPORAL THRU 5250-EXIT.
004420 5260-EXIT.
004430     EXIT.
004440
004450*-----------------------------------------------------------*
004460* 5300 - LA GRABACION DEL TEMPORAL NO SALIO BIEN: SE TRUNCA A
004470* CERO BYTES (ABRIR EN SALIDA Y CERRAR SIN ESCRIBIR), YA QUE
004480* BANK8 NO TIENE VERBO PARA BORRAR UN FICHERO DEL DISCO. LA
004490* LIMPIEZA FISICA DEL TEMPORAL VACIO QUEDA PARA EL JCL DE
004500* HOUSEKEEPING NOCTURNO, IGUAL QUE EN BANK6.
004510 5300-DESHACER-TEMPORAL.
004520     OPEN OUTPUT CASHBAL-TMP.
004530     CLOSE CASHBAL-TMP.
004540 5300-EXIT.
004550     EXIT.
