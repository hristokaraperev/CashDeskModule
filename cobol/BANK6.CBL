000010******************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. BANK6.
000040 AUTHOR. J. MORENO GARCIA.
000050 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000060 DATE-WRITTEN. 14/06/1991.
000070 DATE-COMPILED.
000080 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000090******************************************************************
000100* BANK6 - COPIAS DE SEGURIDAD DEL SUBSISTEMA DE CAJA. LEE EL
000110* FICHERO DE PETICIONES CASHBCK.UBD (UNA LINEA POR PETICION) Y,
000120* SEGUN LA FUNCION PEDIDA, TOMA UNA COPIA DE CASHBAL.UBD Y
000130* CASHTXN.UBD, PURGA LAS COPIAS FUERA DE PLAZO O DE CUPO, O
000140* RESTAURA LOS FICHEROS EN VIVO A PARTIR DE UNA COPIA ANTERIOR.
000150* SE LANZA COMO PASO APARTE DEL LOTE NOCTURNO, NO DESDE BANK1, PARA
000160* QUE UNA INCIDENCIA EN LA COPIA NUNCA RETRASE EL PROCESO DE CAJA.
000170******************************************************************
000180* HISTORIAL DE CAMBIOS
000190*------------------------------------------------------------
000200* 14/06/1991  JMG  SOL-0119  VERSION INICIAL (SOLO TOMA DE COPIA,
000210*                            SIN LIMPIEZA NI RESTAURACION).
000220* 02/02/1994  ALR  SOL-0205  ANADIDA LA LIMPIEZA DE COPIAS FUERA
000230*                            DE PLAZO (CSH-BACKUP-MAX-DIAS) O DE
000240*                            CUPO (CSH-BACKUP-MAX-COPIAS), CON
000250*                            CATALOGO CASHBAK.UBD PARA LLEVAR LA
000260*                            CUENTA PORQUE EL LOTE NO PUEDE LISTAR
000270*                            DIRECTORIOS.
000280* 19/01/1999  CFT  SOL-0312  REVISION Y2K: LA ANTIGUEDAD DE UNA
000290*                            COPIA SE CALCULA CON AÑO DE 4 DIGITOS.
000300* 07/09/2003  PDV  SOL-0456  ANADIDA LA FUNCION DE RESTAURACION,
000310*                            CON COPIA DE SEGURIDAD PREVIA DEL
000320*                            DATO EN VIVO ANTES DE SOBRESCRIBIRLO.
000330* 16/03/2006  PDV  SOL-0488  TODO EL MODULO REESCRITO SIN
000340*                            PERFORM EN LINEA, SEGUN NORMA DEL
000350*                            DEPARTAMENTO.
000360*------------------------------------------------------------
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM
000410     CLASS CLASE-FUNCION IS "B" "P" "R"
000420     UPSI-0 ON STATUS IS SW-RELANZAMIENTO
000430            OFF STATUS IS SW-PROCESO-NORMAL.
000440
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT CASHBCK-IN ASSIGN TO DISK
000480     ORGANIZATION IS LINE SEQUENTIAL
000490     FILE STATUS IS WS-FS-PET.
000500
000510     SELECT CASHBCKR-OUT ASSIGN TO DISK
000520     ORGANIZATION IS LINE SEQUENTIAL
000530     FILE STATUS IS WS-FS-RSP.
000540
000550     SELECT CASHBAK-CATALOGO ASSIGN TO DISK
000560     ORGANIZATION IS LINE SEQUENTIAL
000570     FILE STATUS IS WS-FS-CAT.
000580
000590* FD DE PROPOSITO GENERAL PARA COPIAR UN FICHERO LINEA A LINEA.
000600* EL NOMBRE REAL SE FIJA EN TIEMPO DE EJECUCION MOVIENDO LA RUTA
000610* DESEADA A WS-NOM-ORIGEN/WS-NOM-DESTINO ANTES DEL OPEN, YA QUE
000620* VALUE OF FILE-ID ADMITE UN DATO ADEMAS DE UN LITERAL (ASI ES
000630* COMO ESTE LOTE CONSTRUYE NOMBRES DE COPIA CON EL NUMERO DE
000640* SECUENCIA SIN NECESITAR UN SUBDIRECTORIO POR COPIA).
000650     SELECT CSHBAK-ORIGEN ASSIGN TO DISK
000660     ORGANIZATION IS LINE SEQUENTIAL
000670     FILE STATUS IS WS-FS-ORI.
000680
000690     SELECT CSHBAK-DESTINO ASSIGN TO DISK
000700     ORGANIZATION IS LINE SEQUENTIAL
000710     FILE STATUS IS WS-FS-DES.
000720
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  CASHBCK-IN
000760     LABEL RECORD STANDARD
000770     VALUE OF FILE-ID IS "cashbck.ubd".
000780 01  CASHBCK-IN-REG.
000790     05  CASHBCK-IN-DATA             PIC X(47).
000800     05  FILLER                      PIC X(05).
000810
000820 FD  CASHBCKR-OUT
000830     LABEL RECORD STANDARD
000840     VALUE OF FILE-ID IS "cashbckr.ubd".
000850 01  CASHBCKR-OUT-REG.
000860     05  CASHBCKR-OUT-DATA           PIC X(40).
000870     05  FILLER                      PIC X(05).
000880
000890 FD  CASHBAK-CATALOGO
000900     LABEL RECORD STANDARD
000910     VALUE OF FILE-ID IS "cashbak.ubd".
000920 01  CASHBAK-CAT-REG.
000930     05  CASHBAK-CAT-DATA            PIC X(100).
000940
000950 FD  CSHBAK-ORIGEN
000960     LABEL RECORD STANDARD
000970     VALUE OF FILE-ID IS WS-NOM-ORIGEN.
000980 01  CSHBAK-ORIGEN-REG.
000990     05  CSHBAK-ORIGEN-LINEA         PIC X(200).
001000
001010 FD  CSHBAK-DESTINO
001020     LABEL RECORD STANDARD
001030     VALUE OF FILE-ID IS WS-NOM-DESTINO.
001040 01  CSHBAK-DESTINO-REG.
001050     05  CSHBAK-DESTINO-LINEA        PIC X(200).
001060
001070 WORKING-STORAGE SECTION.
001080 77  WS-FS-PET                       PIC X(02).
001090 77  WS-FS-RSP                       PIC X(02).
001100 77  WS-FS-CAT                       PIC X(02).
001110 77  WS-FS-ORI                       PIC X(02).
001120 77  WS-FS-DES                       PIC X(02).
001130
001140 01  WS-NOMBRES-DINAMICOS.
001150     05  WS-NOM-ORIGEN                PIC X(14) VALUE SPACES.
001160     05  WS-NOM-DESTINO               PIC X(14) VALUE SPACES.
001170     05  FILLER                       PIC X(08) VALUE "FIN-NOM.".
001180
001190 01  WS-CONTADORES.
001200     05  WS-CONT-PETICIONES          PIC 9(05) COMP VALUE ZERO.
001210     05  WS-SEQ-NUEVA                PIC 9(05) COMP VALUE ZERO.
001220     05  WS-EDAD-DIAS                PIC 9(07) COMP VALUE ZERO.
001230     05  FILLER                      PIC X(08) VALUE "FIN-CNT.".
001240
001250 01  WS-SEQ-NUEVA-ED                 PIC 9(05).
001260
001270 01  WS-SUBINDICES.
001280     05  WS-IX-CAT                   PIC 9(02) COMP.
001290     05  FILLER                      PIC X(08) VALUE "FIN-SUB.".
001300
001310 01  WS-BANDERAS.
001320     05  WS-EOF-PETICIONES           PIC X(01) VALUE "N".
001330         88  HAY-FIN-PETICIONES      VALUE "S".
001340     05  WS-COPIA-OK                 PIC X(01) VALUE "S".
001350         88  LA-COPIA-SALIO-BIEN     VALUE "S".
001360     05  WS-COPIA-VIGENTE-ENCONTRADA PIC X(01) VALUE "N".
001370         88  HAY-COPIA-VIGENTE       VALUE "S".
001380     05  FILLER                      PIC X(08) VALUE "FIN-FLG.".
001390
001400* FECHA Y HORA DE SISTEMA, IGUAL QUE EN BANK1, PARA SELLAR LA
001410* COPIA Y PARA CALCULAR SU ANTIGUEDAD EN LA LIMPIEZA.
001420 01  WS-FECHA-HORA.
001430     05  WS-FH-ANO                   PIC 9(04).
001440     05  WS-FH-MES                   PIC 9(02).
001450     05  WS-FH-DIA                   PIC 9(02).
001460     05  WS-FH-HORAS                 PIC 9(02).
001470     05  WS-FH-MINUTOS               PIC 9(02).
001480     05  WS-FH-SEGUNDOS              PIC 9(02).
001490     05  WS-FH-CENTESIMAS            PIC 9(02).
001500     05  WS-FH-DIFGMT                PIC S9(04).
001510
001520 01  WS-TIMESTAMP-ISO                PIC X(20) VALUE SPACES.
001530
001540 01  WS-HOY-AAAAMMDD                 PIC X(08).
001550 01  WS-COPIA-AAAAMMDD               PIC X(08).
001560
001570* CAMPOS DE TRABAJO NUMERICOS PARA EL CALCULO DE ANTIGUEDAD; NO
001580* SE HACE ARITMETICA DIRECTA SOBRE UN RECORTE DE UN CAMPO
001590* ALFANUMERICO, SE PASA PRIMERO POR AQUI (IGUAL QUE EN BANK2,
001600* PARRAFO 4600, PARA EL DESGLOSE DE DENOMINACIONES).
001610 01  WS-EDAD-CALCULO.
001620     05  WS-EDAD-ANO-HOY             PIC 9(04).
001630     05  WS-EDAD-MES-HOY             PIC 9(02).
001640     05  WS-EDAD-DIA-HOY             PIC 9(02).
001650     05  WS-EDAD-ANO-COP             PIC 9(04).
001660     05  WS-EDAD-MES-COP             PIC 9(02).
001670     05  WS-EDAD-DIA-COP             PIC 9(02).
001680     05  FILLER                      PIC X(08) VALUE "FIN-EDA.".
001690
001700* COPY CSHBCK - PETICION LEIDA DEL FICHERO DE ENTRADA.
001710 COPY CSHBCK.
001720
001730* COPY CSHBCKR - LINEA DE RESPUESTA POR CADA PETICION.
001740 COPY CSHBCKR.
001750
001760* COPY CSHBAK - CATALOGO DE COPIAS, EN FICHERO Y EN MEMORIA.
001770 COPY CSHBAK.
001780
001790* COPY CSHBMT - METADATOS DE UNA COPIA INDIVIDUAL.
001800 COPY CSHBMT.
001810
001820* COPY CSHTAB - SOLO PARA LOS LIMITES DE RETENCION (CSH-BACKUP-
001830* MAX-DIAS / CSH-BACKUP-MAX-COPIAS).
001840 COPY CSHTAB.
001850
001860*-----------------------------------------------------------*
001870 PROCEDURE DIVISION.
001880 0000-MAIN.
001890     PERFORM 0100-ABRIR-FICHEROS THRU 0100-EXIT.
001900     MOVE "N" TO WS-EOF-PETICIONES.
001910     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.
001920     PERFORM 0200-TRATAR-PETICION THRU 0200-EXIT
001930         UNTIL HAY-FIN-PETICIONES.
001940     PERFORM 0900-CERRAR-FICHEROS THRU 0900-EXIT.
001950     GOBACK.
001960
001970*-----------------------------------------------------------*
001980 0100-ABRIR-FICHEROS.
001990     OPEN INPUT CASHBCK-IN.
002000     OPEN OUTPUT CASHBCKR-OUT.
002010 0100-EXIT.
002020     EXIT.
002030
002040*-----------------------------------------------------------*
002050 0150-LEER-PETICION.
002060     READ CASHBCK-IN
002070         AT END MOVE "S" TO WS-EOF-PETICIONES
002080     END-READ.
002090 0150-EXIT.
002100     EXIT.
002110
002120*-----------------------------------------------------------*
002130 0200-TRATAR-PETICION.
002140     ADD 1 TO WS-CONT-PETICIONES.
002150     MOVE SPACES TO CSHBCK-LINEA.
002160     MOVE CASHBCK-IN-DATA TO CSHBCK-LINEA.
002170     MOVE CSHBCK-FUNCION TO CSHBCKR-FUNCION.
002180     MOVE ZERO TO CSHBCKR-SEQ.
002190     EVALUATE CSHBCK-FUNCION
002200         WHEN "B"
002210             PERFORM 1000-TOMAR-COPIA THRU 1000-EXIT
002220             MOVE WS-SEQ-NUEVA TO CSHBCKR-SEQ
002230         WHEN "P"
002240             PERFORM 2000-LIMPIAR-ANTIGUAS THRU 2000-EXIT
002250         WHEN "R"
002260             PERFORM 3000-RESTAURAR THRU 3000-EXIT
002270         WHEN OTHER
002280             MOVE "99" TO CSHBCKR-ESTADO
002290     END-EVALUATE.
002300     MOVE SPACES TO CASHBCKR-OUT-REG.
002310     MOVE CSHBCKR-LINEA TO CASHBCKR-OUT-DATA.
002320     WRITE CASHBCKR-OUT-REG.
002330     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.
002340 0200-EXIT.
002350     EXIT.
002360
002370*-----------------------------------------------------------*
002380* 1000 - TOMA UNA COPIA NUEVA DE CASHBAL.UBD Y CASHTXN.UBD, MAS
002390* SU FICHERO DE METADATOS, BAJO UN NUMERO DE SECUENCIA NUEVO. SI
002400* CUALQUIER PASO FALLA SE DESHACE LO YA ESCRITO (1900) Y NO SE DA
002410* DE ALTA LA COPIA EN EL CATALOGO: UNA COPIA A MEDIAS NUNCA
002420* APARECE COMO VIGENTE (SOL-0119).
002430 1000-TOMAR-COPIA.
002440     MOVE "00" TO CSHBCKR-ESTADO.
002450     PERFORM 8000-CARGAR-CATALOGO THRU 8000-EXIT.
002460     MOVE ZERO TO WS-SEQ-NUEVA.
002470     PERFORM 1050-HALLAR-MAX-SEQ THRU 1050-EXIT
002480         VARYING WS-IX-CAT FROM 1 BY 1
002490         UNTIL WS-IX-CAT > CSHBAK-T-TOTAL.
002500     ADD 1 TO WS-SEQ-NUEVA.
002510     MOVE WS-SEQ-NUEVA TO WS-SEQ-NUEVA-ED.
002520     MOVE FUNCTION CURRENT-DATE TO WS-FECHA-HORA.
002530     MOVE SPACES TO WS-TIMESTAMP-ISO.
002540     STRING WS-FH-ANO DELIMITED BY SIZE "-" DELIMITED BY SIZE
002550            WS-FH-MES DELIMITED BY SIZE "-" DELIMITED BY SIZE
002560            WS-FH-DIA DELIMITED BY SIZE "T" DELIMITED BY SIZE
002570            WS-FH-HORAS DELIMITED BY SIZE ":" DELIMITED BY SIZE
002580            WS-FH-MINUTOS DELIMITED BY SIZE ":" DELIMITED BY
002590                SIZE
002600            WS-FH-SEGUNDOS DELIMITED BY SIZE "Z" DELIMITED BY
002610                SIZE
002620         INTO WS-TIMESTAMP-ISO.
002630     MOVE SPACES TO CSHBAK-FICH-BAL CSHBAK-FICH-TXN
002640                    CSHBAK-FICH-MTA.
002650     STRING "cshbal.bk" DELIMITED BY SIZE
002660            WS-SEQ-NUEVA-ED DELIMITED BY SIZE
002670         INTO CSHBAK-FICH-BAL.
002680     STRING "cshtxn.bk" DELIMITED BY SIZE
002690            WS-SEQ-NUEVA-ED DELIMITED BY SIZE
002700         INTO CSHBAK-FICH-TXN.
002710     STRING "cshbak.mt" DELIMITED BY SIZE
002720            WS-SEQ-NUEVA-ED DELIMITED BY SIZE
002730         INTO CSHBAK-FICH-MTA.
002740     MOVE "S" TO WS-COPIA-OK.
002750     MOVE "cashbal.ubd"   TO WS-NOM-ORIGEN.
002760     MOVE CSHBAK-FICH-BAL TO WS-NOM-DESTINO.
002770     PERFORM 8100-COPIAR-FICHERO THRU 8100-EXIT.
002780     IF LA-COPIA-SALIO-BIEN
002790         MOVE "cashtxn.ubd"   TO WS-NOM-ORIGEN
002800         MOVE CSHBAK-FICH-TXN TO WS-NOM-DESTINO
002810         PERFORM 8100-COPIAR-FICHERO THRU 8100-EXIT
002820     END-IF.
002830     IF LA-COPIA-SALIO-BIEN
002840         PERFORM 1300-ESCRIBIR-METADATOS THRU 1300-EXIT
002850     END-IF.
002860     IF LA-COPIA-SALIO-BIEN
002870         PERFORM 1400-DAR-ALTA-EN-CATALOGO THRU 1400-EXIT
002880         PERFORM 8300-GRABAR-CATALOGO THRU 8300-EXIT
002890     ELSE
002900         PERFORM 1900-DESHACER-PARCIAL THRU 1900-EXIT
002910         MOVE "80" TO CSHBCKR-ESTADO
002920         MOVE ZERO TO WS-SEQ-NUEVA
002930     END-IF.
002940 1000-EXIT.
002950     EXIT.
002960
002970*-----------------------------------------------------------*
002980 1050-HALLAR-MAX-SEQ.
002990     IF CSHBAK-T-SEQ (WS-IX-CAT) > WS-SEQ-NUEVA
003000         MOVE CSHBAK-T-SEQ (WS-IX-CAT) TO WS-SEQ-NUEVA
003010     END-IF.
003020 1050-EXIT.
003030     EXIT.
003040
003050*-----------------------------------------------------------*
003060* 1300 - METADATOS DE LA COPIA: FECHA/HORA, INDICADOR DE
003070* COMPRESION Y RUTA DE LOS DOS FICHEROS ORIGEN. LA COMPRESION
003080* GZIP QUE HACE LA TAREA DE ARCHIVADO NOCTURNA NO LA APLICA ESTE
003090* LOTE; AQUI SOLO SE DEJA CONSTANCIA DEL INDICADOR PARA QUE ESA
003100* TAREA SEPA QUE COPIAS LE QUEDAN POR COMPRIMIR.
003110 1300-ESCRIBIR-METADATOS.
003120     MOVE WS-TIMESTAMP-ISO  TO CSHBMT-FECHA-HORA.
003130     MOVE "S"               TO CSHBMT-COMPRIMIDO.
003140     MOVE "cashbal.ubd"     TO CSHBMT-FICH-BAL-ORIG.
003150     MOVE "cashtxn.ubd"     TO CSHBMT-FICH-TXN-ORIG.
003160     MOVE CSHBAK-FICH-MTA TO WS-NOM-DESTINO.
003170     OPEN OUTPUT CSHBAK-DESTINO.
003180     IF WS-FS-DES NOT = "00"
003190         MOVE "N" TO WS-COPIA-OK
003200         GO TO 1300-EXIT
003210     END-IF.
003220     MOVE CSHBMT-LINEA TO CSHBAK-DESTINO-LINEA.
003230     WRITE CSHBAK-DESTINO-REG.
003240     CLOSE CSHBAK-DESTINO.
003250 1300-EXIT.
003260     EXIT.
003270
003280*-----------------------------------------------------------*
003290 1400-DAR-ALTA-EN-CATALOGO.
003300     ADD 1 TO CSHBAK-T-TOTAL.
003310     MOVE WS-SEQ-NUEVA     TO CSHBAK-T-SEQ (CSHBAK-T-TOTAL).
003320     MOVE WS-TIMESTAMP-ISO TO
003330          CSHBAK-T-FECHA-HORA (CSHBAK-T-TOTAL).
003340     MOVE "S"              TO
003350          CSHBAK-T-COMPRIMIDO (CSHBAK-T-TOTAL).
003360     MOVE "C"              TO CSHBAK-T-ESTADO (CSHBAK-T-TOTAL).
003370     MOVE CSHBAK-FICH-BAL  TO
003380          CSHBAK-T-FICH-BAL (CSHBAK-T-TOTAL).
003390     MOVE CSHBAK-FICH-TXN  TO
003400          CSHBAK-T-FICH-TXN (CSHBAK-T-TOTAL).
003410     MOVE CSHBAK-FICH-MTA  TO
003420          CSHBAK-T-FICH-MTA (CSHBAK-T-TOTAL).
003430 1400-EXIT.
003440     EXIT.
003450
003460*-----------------------------------------------------------*
003470* 1900 - UNA COPIA A MEDIAS SE DESHACE TRUNCANDO A CERO BYTES
003480* LOS FICHEROS QUE SE LLEGARON A ABRIR (ABRIR EN SALIDA Y CERRAR
003490* SIN ESCRIBIR NADA), YA QUE ESTE LOTE NO TIENE UN VERBO PARA
003500* BORRAR UN FICHERO DEL DISCO. LA LIMPIEZA FISICA DEL FICHERO
003510* VACIO QUEDA PARA EL JCL DE HOUSEKEEPING NOCTURNO.
003520 1900-DESHACER-PARCIAL.
003530     MOVE CSHBAK-FICH-BAL TO WS-NOM-DESTINO.
003540     OPEN OUTPUT CSHBAK-DESTINO.
003550     CLOSE CSHBAK-DESTINO.
003560     MOVE CSHBAK-FICH-TXN TO WS-NOM-DESTINO.
003570     OPEN OUTPUT CSHBAK-DESTINO.
003580     CLOSE CSHBAK-DESTINO.
003590     MOVE CSHBAK-FICH-MTA TO WS-NOM-DESTINO.
003600     OPEN OUTPUT CSHBAK-DESTINO.
003610     CLOSE CSHBAK-DESTINO.
003620 1900-EXIT.
003630     EXIT.
003640
003650*-----------------------------------------------------------*
003660* 2000 - PURGA LAS COPIAS VIGENTES QUE SE HAYAN QUEDADO FUERA DE
003670* PLAZO (MAS DE CSH-BACKUP-MAX-DIAS DE ANTIGUEDAD) O FUERA DE
003680* CUPO (MAS ANTIGUAS QUE LAS ULTIMAS CSH-BACKUP-MAX-COPIAS). LA
003690* TABLA VA DE MAS ANTIGUA A MAS RECIENTE, ASI QUE EL EXCESO DE
003700* CUPO SON SIEMPRE LAS PRIMERAS ENTRADAS (SOL-0205).
003710 2000-LIMPIAR-ANTIGUAS.
003720     MOVE "00" TO CSHBCKR-ESTADO.
003730     PERFORM 8000-CARGAR-CATALOGO THRU 8000-EXIT.
003740     MOVE FUNCTION CURRENT-DATE TO WS-FECHA-HORA.
003750     STRING WS-FH-ANO DELIMITED BY SIZE
003760            WS-FH-MES DELIMITED BY SIZE
003770            WS-FH-DIA DELIMITED BY SIZE
003780         INTO WS-HOY-AAAAMMDD.
003790     PERFORM 2050-LIMPIAR-UNA-ENTRADA THRU 2050-EXIT
003800         VARYING WS-IX-CAT FROM 1 BY 1
003810         UNTIL WS-IX-CAT > CSHBAK-T-TOTAL.
003820     PERFORM 8300-GRABAR-CATALOGO THRU 8300-EXIT.
003830 2000-EXIT.
003840     EXIT.
003850
003860*-----------------------------------------------------------*
003870 2050-LIMPIAR-UNA-ENTRADA.
003880     IF CSHBAK-T-ESTADO (WS-IX-CAT) = "C"
003890         PERFORM 2400-CALCULAR-ANTIGUEDAD THRU 2400-EXIT
003900         IF WS-EDAD-DIAS > CSH-BACKUP-MAX-DIAS
003910            OR (CSHBAK-T-TOTAL - WS-IX-CAT) >=
003920                       CSH-BACKUP-MAX-COPIAS
003930             PERFORM 2500-PURGAR-ENTRADA THRU 2500-EXIT
003940         END-IF
003950     END-IF.
003960 2050-EXIT.
003970     EXIT.
003980
003990*-----------------------------------------------------------*
004000* 2400 - ANTIGUEDAD APROXIMADA EN DIAS ENTRE LA FECHA DE LA
004010* COPIA Y HOY. NO CUENTA AÑOS BISIESTOS CON PRECISION DE
004020* CALENDARIO; PARA DECIDIR UNA PURGA DE 90/365 DIAS SOBRA CON
004030* LA APROXIMACION DE 30 DIAS POR MES (CFT, REVISION Y2K).
004040 2400-CALCULAR-ANTIGUEDAD.
004050     MOVE CSHBAK-T-FECHA-HORA (WS-IX-CAT) (1:4) TO
004060          WS-COPIA-AAAAMMDD (1:4).
004070     MOVE CSHBAK-T-FECHA-HORA (WS-IX-CAT) (6:2) TO
004080          WS-COPIA-AAAAMMDD (5:2).
004090     MOVE CSHBAK-T-FECHA-HORA (WS-IX-CAT) (9:2) TO
004100          WS-COPIA-AAAAMMDD (7:2).
004110     MOVE WS-HOY-AAAAMMDD (1:4)   TO WS-EDAD-ANO-HOY.
004120     MOVE WS-HOY-AAAAMMDD (5:2)   TO WS-EDAD-MES-HOY.
004130     MOVE WS-HOY-AAAAMMDD (7:2)   TO WS-EDAD-DIA-HOY.
004140     MOVE WS-COPIA-AAAAMMDD (1:4) TO WS-EDAD-ANO-COP.
004150     MOVE WS-COPIA-AAAAMMDD (5:2) TO WS-EDAD-MES-COP.
004160     MOVE WS-COPIA-AAAAMMDD (7:2) TO WS-EDAD-DIA-COP.
004170     COMPUTE WS-EDAD-DIAS =
004180         ((WS-EDAD-ANO-HOY - WS-EDAD-ANO-COP) * 365)
004190       + ((WS-EDAD-MES-HOY - WS-EDAD-MES-COP) * 30)
004200       +  (WS-EDAD-DIA-HOY - WS-EDAD-DIA-COP).
004210 2400-EXIT.
004220     EXIT.
004230
004240*-----------------------------------------------------------*
004250 2500-PURGAR-ENTRADA.
004260     MOVE CSHBAK-T-FICH-BAL (WS-IX-CAT) TO WS-NOM-DESTINO.
004270     OPEN OUTPUT CSHBAK-DESTINO.
004280     CLOSE CSHBAK-DESTINO.
004290     MOVE CSHBAK-T-FICH-TXN (WS-IX-CAT) TO WS-NOM-DESTINO.
004300     OPEN OUTPUT CSHBAK-DESTINO.
004310     CLOSE CSHBAK-DESTINO.
004320     MOVE CSHBAK-T-FICH-MTA (WS-IX-CAT) TO WS-NOM-DESTINO.
004330     OPEN OUTPUT CSHBAK-DESTINO.
004340     CLOSE CSHBAK-DESTINO.
004350     MOVE "P" TO CSHBAK-T-ESTADO (WS-IX-CAT).
004360 2500-EXIT.
004370     EXIT.
004380
004390*-----------------------------------------------------------*
004400* 3000 - RESTAURA CASHBAL.UBD Y CASHTXN.UBD A PARTIR DE UNA
004410* COPIA VIGENTE. SE COMPRUEBA PRIMERO QUE LOS TRES FICHEROS DE
004420* LA COPIA EXISTEN, LUEGO SE TOMA UNA COPIA DE SEGURIDAD DEL
004430* DATO EN VIVO (POR SI LA RESTAURACION SALE MAL) Y SOLO ENTONCES
004440* SE SOBRESCRIBEN LOS FICHEROS EN VIVO (SOL-0456).
004450 3000-RESTAURAR.
004460     MOVE "00" TO CSHBCKR-ESTADO.
004470     PERFORM 8000-CARGAR-CATALOGO THRU 8000-EXIT.
004480     PERFORM 3100-LOCALIZAR-COPIA THRU 3100-EXIT.
004490     IF NOT HAY-COPIA-VIGENTE
004500         MOVE "81" TO CSHBCKR-ESTADO
004510         GO TO 3000-EXIT
004520     END-IF.
004530     PERFORM 3200-VERIFICAR-FICHEROS THRU 3200-EXIT.
004540     IF NOT LA-COPIA-SALIO-BIEN
004550         MOVE "82" TO CSHBCKR-ESTADO
004560         GO TO 3000-EXIT
004570     END-IF.
004580     PERFORM 1000-TOMAR-COPIA THRU 1000-EXIT.
004590     IF CSHBCKR-ESTADO NOT = "00"
004600         MOVE "83" TO CSHBCKR-ESTADO
004610         GO TO 3000-EXIT
004620     END-IF.
004630     MOVE CSHBAK-T-FICH-BAL (WS-IX-CAT) TO WS-NOM-ORIGEN.
004640     MOVE "cashbal.ubd"                 TO WS-NOM-DESTINO.
004650     PERFORM 8100-COPIAR-FICHERO THRU 8100-EXIT.
004660     IF LA-COPIA-SALIO-BIEN
004670         MOVE CSHBAK-T-FICH-TXN (WS-IX-CAT) TO WS-NOM-ORIGEN
004680         MOVE "cashtxn.ubd"                 TO WS-NOM-DESTINO
004690         PERFORM 8100-COPIAR-FICHERO THRU 8100-EXIT
004700     END-IF.
004710     IF NOT LA-COPIA-SALIO-BIEN
004720         MOVE "84" TO CSHBCKR-ESTADO
004730     END-IF.
004740 3000-EXIT.
004750     EXIT.
004760
004770*-----------------------------------------------------------*
004780* 3100 - CSHBCK-SEQ = 0 PIDE LA COPIA VIGENTE MAS RECIENTE (LA
004790* ULTIMA ENTRADA "C" DE LA TABLA, QUE VA DE MAS ANTIGUA A MAS
004800* RECIENTE); UN NUMERO CONCRETO PIDE ESA COPIA, SI SIGUE VIGENTE.
004810* WS-IX-CAT QUEDA APUNTANDO A LA ENTRADA ENCONTRADA PARA QUE
004820* 3000-RESTAURAR LA USE SIN VOLVER A BUSCARLA.
004830 3100-LOCALIZAR-COPIA.
004840     MOVE "N" TO WS-COPIA-VIGENTE-ENCONTRADA.
004850     IF CSHBCK-SEQ = ZERO
004860         PERFORM 3110-BUSCAR-MAS-RECIENTE THRU 3110-EXIT
004870             VARYING WS-IX-CAT FROM CSHBAK-T-TOTAL BY -1
004880             UNTIL WS-IX-CAT < 1 OR HAY-COPIA-VIGENTE
004890     ELSE
004900         PERFORM 3120-BUSCAR-POR-SEQ THRU 3120-EXIT
004910             VARYING WS-IX-CAT FROM 1 BY 1
004920             UNTIL WS-IX-CAT > CSHBAK-T-TOTAL
004930                    OR HAY-COPIA-VIGENTE
004940     END-IF.
004950 3100-EXIT.
004960     EXIT.
004970
004980*-----------------------------------------------------------*
004990 3110-BUSCAR-MAS-RECIENTE.
005000     IF CSHBAK-T-ESTADO (WS-IX-CAT) = "C"
005010         MOVE "S" TO WS-COPIA-VIGENTE-ENCONTRADA
005020     END-IF.
005030 3110-EXIT.
005040     EXIT.
005050
005060*-----------------------------------------------------------*
005070 3120-BUSCAR-POR-SEQ.
005080     IF CSHBAK-T-SEQ (WS-IX-CAT) = CSHBCK-SEQ
005090        AND CSHBAK-T-ESTADO (WS-IX-CAT) = "C"
005100         MOVE "S" TO WS-COPIA-VIGENTE-ENCONTRADA
005110     END-IF.
005120 3120-EXIT.
005130     EXIT.
005140
005150*-----------------------------------------------------------*
005160* 3200 - COMPRUEBA QUE LOS TRES FICHEROS DE LA COPIA LOCALIZADA
005170* EN WS-IX-CAT SIGUEN PRESENTES ANTES DE ARRIESGARSE A TOCAR
005180* LOS FICHEROS EN VIVO.
005190 3200-VERIFICAR-FICHEROS.
005200     MOVE "S" TO WS-COPIA-OK.
005210     MOVE CSHBAK-T-FICH-BAL (WS-IX-CAT) TO WS-NOM-ORIGEN.
005220     OPEN INPUT CSHBAK-ORIGEN.
005230     IF WS-FS-ORI NOT = "00"
005240         MOVE "N" TO WS-COPIA-OK
005250     ELSE
005260         CLOSE CSHBAK-ORIGEN
005270     END-IF.
005280     IF LA-COPIA-SALIO-BIEN
005290         MOVE CSHBAK-T-FICH-TXN (WS-IX-CAT) TO WS-NOM-ORIGEN
005300         OPEN INPUT CSHBAK-ORIGEN
005310         IF WS-FS-ORI NOT = "00"
005320             MOVE "N" TO WS-COPIA-OK
005330         ELSE
005340             CLOSE CSHBAK-ORIGEN
005350         END-IF
005360     END-IF.
005370     IF LA-COPIA-SALIO-BIEN
005380         MOVE CSHBAK-T-FICH-MTA (WS-IX-CAT) TO WS-NOM-ORIGEN
005390         OPEN INPUT CSHBAK-ORIGEN
005400         IF WS-FS-ORI NOT = "00"
005410             MOVE "N" TO WS-COPIA-OK
005420         ELSE
005430             CLOSE CSHBAK-ORIGEN
005440         END-IF
005450     END-IF.
005460 3200-EXIT.
005470     EXIT.
005480
005490*-----------------------------------------------------------*
005500* 8000 - CARGA EL CATALOGO ENTERO EN CSHBAK-TABLA. SI EL FICHERO
005510* TODAVIA NO EXISTE (PRIMERA COPIA DEL SUBSISTEMA) LA TABLA
005520* QUEDA VACIA Y NO ES UN ERROR.
005530 8000-CARGAR-CATALOGO.
005540     MOVE ZERO TO CSHBAK-T-TOTAL.
005550     OPEN INPUT CASHBAK-CATALOGO.
005560     IF WS-FS-CAT = "35"
005570         GO TO 8000-EXIT
005580     END-IF.
005590     IF WS-FS-CAT NOT = "00"
005600         GO TO 8000-EXIT
005610     END-IF.
005620     PERFORM 8010-LEER-CATALOGO THRU 8010-EXIT.
005630     PERFORM 8020-TRATAR-LINEA-CATALOGO THRU 8020-EXIT
005640         UNTIL WS-FS-CAT NOT = "00".
005650     CLOSE CASHBAK-CATALOGO.
005660 8000-EXIT.
005670     EXIT.
005680
005690*-----------------------------------------------------------*
005700 8010-LEER-CATALOGO.
005710     READ CASHBAK-CATALOGO
005720         AT END CONTINUE
005730     END-READ.
005740 8010-EXIT.
005750     EXIT.
005760
005770*-----------------------------------------------------------*
005780 8020-TRATAR-LINEA-CATALOGO.
005790     ADD 1 TO CSHBAK-T-TOTAL.
005800     MOVE CASHBAK-CAT-DATA TO CSHBAK-LINEA.
005810     MOVE CSHBAK-SEQ        TO CSHBAK-T-SEQ (CSHBAK-T-TOTAL).
005820     MOVE CSHBAK-FECHA-HORA TO
005830          CSHBAK-T-FECHA-HORA (CSHBAK-T-TOTAL).
005840     MOVE CSHBAK-COMPRIMIDO TO
005850          CSHBAK-T-COMPRIMIDO (CSHBAK-T-TOTAL).
005860     MOVE CSHBAK-ESTADO     TO
005870          CSHBAK-T-ESTADO (CSHBAK-T-TOTAL).
005880     MOVE CSHBAK-FICH-BAL   TO
005890          CSHBAK-T-FICH-BAL (CSHBAK-T-TOTAL).
005900     MOVE CSHBAK-FICH-TXN   TO
005910          CSHBAK-T-FICH-TXN (CSHBAK-T-TOTAL).
005920     MOVE CSHBAK-FICH-MTA   TO
005930          CSHBAK-T-FICH-MTA (CSHBAK-T-TOTAL).
005940     PERFORM 8010-LEER-CATALOGO THRU 8010-EXIT.
005950 8020-EXIT.
005960     EXIT.
005970
005980*-----------------------------------------------------------*
005990* 8100 - COPIA EL FICHERO WS-NOM-ORIGEN ENTERO EN WS-NOM-DESTINO,
006000* LINEA A LINEA. SI EL ORIGEN NO EXISTE SE CONSIDERA FALLO (LOS
006010* FICHEROS EN VIVO LOS SIEMBRA BANK8/BANK9 ANTES DE LA PRIMERA
006020* COPIA DE ESTE LOTE).
006030 8100-COPIAR-FICHERO.
006040     MOVE "S" TO WS-COPIA-OK.
006050     OPEN INPUT CSHBAK-ORIGEN.
006060     IF WS-FS-ORI NOT = "00"
006070         MOVE "N" TO WS-COPIA-OK
006080         GO TO 8100-EXIT
006090     END-IF.
006100     OPEN OUTPUT CSHBAK-DESTINO.
006110     IF WS-FS-DES NOT = "00"
006120         CLOSE CSHBAK-ORIGEN
006130         MOVE "N" TO WS-COPIA-OK
006140         GO TO 8100-EXIT
006150     END-IF.
006160     PERFORM 8110-LEER-ORIGEN THRU 8110-EXIT.
006170     PERFORM 8120-ESCRIBIR-DESTINO THRU 8120-EXIT
006180         UNTIL WS-FS-ORI NOT = "00".
006190     CLOSE CSHBAK-ORIGEN.
006200     CLOSE CSHBAK-DESTINO.
006210 8100-EXIT.
006220     EXIT.
006230
006240*-----------------------------------------------------------*
006250 8110-LEER-ORIGEN.
006260     READ CSHBAK-ORIGEN
006270         AT END CONTINUE
006280     END-READ.
006290 8110-EXIT.
006300     EXIT.
006310
006320*-----------------------------------------------------------*
006330 8120-ESCRIBIR-DESTINO.
006340     WRITE CSHBAK-DESTINO-REG FROM CSHBAK-ORIGEN-REG.
006350     PERFORM 8110-LEER-ORIGEN THRU 8110-EXIT.
006360 8120-EXIT.
006370     EXIT.
006380
006390*-----------------------------------------------------------*
006400* 8300 - REESCRIBE EL CATALOGO ENTERO A PARTIR DE CSHBAK-TABLA,
006410* IGUAL QUE BANK8 REGRABA CASHBAL.UBD ENTERO TRAS CADA CAMBIO.
006420 8300-GRABAR-CATALOGO.
006430     OPEN OUTPUT CASHBAK-CATALOGO.
006440     PERFORM 8350-ESCRIBIR-ENTRADA-CATALOGO THRU 8350-EXIT
006450         VARYING WS-IX-CAT FROM 1 BY 1
006460         UNTIL WS-IX-CAT > CSHBAK-T-TOTAL.
006470     CLOSE CASHBAK-CATALOGO.
006480 8300-EXIT.
006490     EXIT.
006500
006510*-----------------------------------------------------------*
006520 8350-ESCRIBIR-ENTRADA-CATALOGO.
006530     MOVE CSHBAK-T-SEQ (WS-IX-CAT)        TO CSHBAK-SEQ.
006540     MOVE CSHBAK-T-FECHA-HORA (WS-IX-CAT) TO
006550          CSHBAK-FECHA-HORA.
006560     MOVE CSHBAK-T-COMPRIMIDO (WS-IX-CAT) TO
006570          CSHBAK-COMPRIMIDO.
006580     MOVE CSHBAK-T-ESTADO (WS-IX-CAT)     TO CSHBAK-ESTADO.
006590     MOVE CSHBAK-T-FICH-BAL (WS-IX-CAT)   TO CSHBAK-FICH-BAL.
006600     MOVE CSHBAK-T-FICH-TXN (WS-IX-CAT)   TO CSHBAK-FICH-TXN.
006610     MOVE CSHBAK-T-FICH-MTA (WS-IX-CAT)   TO CSHBAK-FICH-MTA.
006620     MOVE CSHBAK-LINEA TO CASHBAK-CAT-DATA.
006630     WRITE CASHBAK-CAT-REG.
006640 8350-EXIT.
006650     EXIT.
006660
006670*-----------------------------------------------------------*
006680 0900-CERRAR-FICHEROS.
006690     CLOSE CASHBCK-IN.
006700     CLOSE CASHBCKR-OUT.
006710     DISPLAY "BANK6: " WS-CONT-PETICIONES " PETICION(ES) DE "
006720             "COPIA/LIMPIEZA/RESTAURACION ATENDIDAS".
006730 0900-EXIT.
006740     EXIT.
