000010******************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. BANK1.
000040 AUTHOR. J. MORENO GARCIA.
000050 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000060 DATE-WRITTEN. 06/11/1991.
000070 DATE-COMPILED.
000080 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000090******************************************************************
000100* BANK1 - CONTROL POR LOTES DE OPERACIONES DE CAJA.
000110* LEE EL FICHERO DE PETICIONES CASHOPS.UBD (UN INGRESO O UNA
000120* RETIRADA POR LINEA), LAS VALIDA, LAS APLICA AL SALDO DEL
000130* CAJERO POR DENOMINACION, LAS ANOTA EN EL LIBRO DE CAJA Y
000140* ESCRIBE UNA RESPUESTA POR PETICION EN CASHRSP.UBD. NO ES UN
000150* PROGRAMA INTERACTIVO: TODA LA ENTRADA VIENE DEL FICHERO DE
000160* PETICIONES PREPARADO POR EL PROCESO ANTERIOR DEL LOTE NOCTURNO.
000170******************************************************************
000180* HISTORIAL DE CAMBIOS
000190*------------------------------------------------------------
000200* 06/11/1991  JMG  SOL-0118  VERSION INICIAL. SUSTITUYE A LA
000210*                            PANTALLA DE INGRESO/RETIRADA DEL
000220*                            CAJERO AUTOMATICO POR UN PROCESO
000230*                            POR LOTES PARA LA CAJA DE VENTANILLA.
000240* 04/05/1995  ALR  SOL-0233  EL LIBRO DE CAJA PASA A LLEVAR
000250*                            IDENTIFICADOR DE TRANSACCION.
000260* 23/11/1996  ALR  SOL-0268  ANADIDO EL CONTROL DE IDEMPOTENCIA
000270*                            POR CLAVE DE PETICION (BANK7).
000280* 19/01/1999  CFT  SOL-0311  REVISION Y2K DE TODAS LAS FECHAS DE
000290*                            TRABAJO DE ESTE MODULO.
000300* 07/09/2003  PDV  SOL-0455  SOPORTE DE LA TERCERA DENOMINACION
000310*                            (EUR 20) Y DESHACER EN MEMORIA SI
000320*                            FALLA LA GRABACION.
000330* 16/03/2006  PDV  SOL-0488  2500/2720/2800 REESCRITOS SIN
000340*                            PERFORM EN LINEA, SEGUN NORMA DEL
000350*                            DEPARTAMENTO.
000360*------------------------------------------------------------
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM
000410     CLASS CLASE-CAJERO IS "A" THRU "Z"
000420     UPSI-0 ON STATUS IS SW-RELANZAMIENTO
000430            OFF STATUS IS SW-PROCESO-NORMAL.
000440
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT CASHOPS-IN ASSIGN TO DISK
000480     ORGANIZATION IS LINE SEQUENTIAL
000490     FILE STATUS IS WS-FS-REQ.
000500
000510     SELECT CASHRSP-OUT ASSIGN TO DISK
000520     ORGANIZATION IS LINE SEQUENTIAL
000530     FILE STATUS IS WS-FS-RSP.
000540
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  CASHOPS-IN
000580     LABEL RECORD STANDARD
000590     VALUE OF FILE-ID IS "cashops.ubd".
000600 01  CASHOPS-IN-REG.
000610     05  CASHOPS-IN-DATA         PIC X(170).
000620     05  FILLER                  PIC X(10).
000630
000640 FD  CASHRSP-OUT
000650     LABEL RECORD STANDARD
000660     VALUE OF FILE-ID IS "cashrsp.ubd".
000670 01  CASHRSP-OUT-REG.
000680     05  CASHRSP-OUT-DATA        PIC X(150).
000690     05  FILLER                  PIC X(10).
000700
000710 WORKING-STORAGE SECTION.
000720 77  WS-FS-REQ                   PIC X(02).
000730 77  WS-FS-RSP                   PIC X(02).
000740 77  WS-FS-BAL                   PIC X(02).
000750 77  WS-FS-TXN                   PIC X(02).
000760
000770 78  CAJA-DEPOSIT  VALUE "DEPOSIT   ".
000780 78  CAJA-WITHDRAW VALUE "WITHDRAWAL".
000790
000800 01  WS-CONTADORES.
000810     05  WS-CONT-PETICIONES      PIC 9(07) COMP VALUE ZERO.
000820     05  WS-CONT-ACEPTADAS       PIC 9(07) COMP VALUE ZERO.
000830     05  WS-CONT-RECHAZADAS      PIC 9(07) COMP VALUE ZERO.
000840     05  WS-SEQ-TXN               PIC 9(09) COMP VALUE ZERO.
000850     05  FILLER                  PIC X(08) VALUE "FIN-CNT.".
000860
000870 01  WS-SEQ-TXN-ED                PIC 9(09).
000880
000890 01  WS-SUBINDICES.
000900     05  WS-IX-DENOM             PIC 9(02) COMP.
000910     05  WS-IX-BAL               PIC 9(02) COMP.
000920     05  WS-IX-SNAP              PIC 9(02) COMP.
000930     05  WS-PTR-DENOMS           PIC 9(03) COMP.
000940     05  FILLER                  PIC X(08) VALUE "FIN-SUB.".
000950
000960* COPY CSHREQ - PETICION LEIDA DEL LOTE DE ENTRADA.
000970 COPY CSHREQ.
000980
000990* COPY CSHRSP - RESPUESTA A DEVOLVER POR CADA PETICION.
001000 COPY CSHRSP.
001010
001020* COPY CSHBAL - SALDO DE CAJA COMPLETO, CARGADO UNA VEZ AL
001030* ARRANCAR EL LOTE Y REGRABADO ENTERO TRAS CADA OPERACION.
001040 COPY CSHBAL.
001050
001060* COPY CSHTXN - LINEA DE TRANSACCION A ANOTAR EN EL LIBRO.
001070 COPY CSHTXN.
001080
001090* COPY CSHTAB - ROSTER DE CAJEROS Y DENOMINACIONES LEGALES.
001100 COPY CSHTAB.
001110
001120 01  WS-SNAPSHOT-DENOMS.
001130     05  WS-SNAP-ENTRY OCCURS 3 TIMES.
001140         10  WS-SNAP-VALOR        PIC 9(02).
001150         10  WS-SNAP-CUENTA       PIC 9(09).
001160     05  FILLER                   PIC X(08) VALUE "FIN-SNP.".
001170
001180 01  WS-BANDERAS.
001190     05  WS-EOF-PETICIONES       PIC X(01) VALUE "N".
001200         88  HAY-MAS-PETICIONES  VALUE "N".
001210         88  FIN-DE-PETICIONES   VALUE "S".
001220     05  WS-IDEMPOT-HIT          PIC X(01) VALUE "N".
001230         88  IDEMPOT-ES-ACIERTO  VALUE "S".
001240     05  WS-RECHAZO              PIC X(20) VALUE SPACES.
001250     05  FILLER                  PIC X(08) VALUE "FIN-FLG.".
001260
001270* FUNCIONES DE LLAMADA A LOS SUBPROGRAMAS DE CAJA (BANK4/5/7/8/9)
001280 01  WS-FUNCIONES.
001290     05  WS-FN-CARGA             PIC X(01) VALUE "L".
001300     05  WS-FN-GRABA             PIC X(01) VALUE "G".
001310     05  WS-FN-CONSULTA          PIC X(01) VALUE "C".
001320     05  WS-FN-ALMACENA          PIC X(01) VALUE "A".
001330     05  WS-FN-ANADE             PIC X(01) VALUE "N".
001340
001350* FECHA Y HORA DE SISTEMA, USADAS PARA EL SELLO DE TIEMPO Y
001360* PARA CONSTRUIR EL IDENTIFICADOR DE TRANSACCION.
001370 01  WS-FECHA-HORA.
001380     05  WS-FH-ANO                PIC 9(04).
001390     05  WS-FH-MES                PIC 9(02).
001400     05  WS-FH-DIA                PIC 9(02).
001410     05  WS-FH-HORAS              PIC 9(02).
001420     05  WS-FH-MINUTOS            PIC 9(02).
001430     05  WS-FH-SEGUNDOS           PIC 9(02).
001440     05  WS-FH-CENTESIMAS         PIC 9(02).
001450     05  WS-FH-DIFGMT             PIC S9(04).
001460
001470* VISTA ALTERNATIVA DE LA FECHA/HORA EN FORMATO COMPACTO PARA
001480* EL IDENTIFICADOR DE TRANSACCION (VER PARRAFO 2700).
001490 01  WS-FECHA-HORA-COMPACTA REDEFINES WS-FECHA-HORA
001500                         PIC 9(18).
001510
001520 01  WS-TIMESTAMP-ISO            PIC X(30) VALUE SPACES.
001530
001540 PROCEDURE DIVISION.
001550*-----------------------------------------------------------*
001560 0000-MAIN.
001570     PERFORM 1000-INICIALIZAR THRU 1000-EXIT.
001580     PERFORM 2000-PROCESAR-UNA-PETICION THRU 2000-EXIT
001590         UNTIL FIN-DE-PETICIONES.
001600     PERFORM 9000-CIERRE THRU 9000-EXIT.
001610     STOP RUN.
001620
001630*-----------------------------------------------------------*
001640 1000-INICIALIZAR.
001650     MOVE "N" TO WS-EOF-PETICIONES.
001660     OPEN INPUT CASHOPS-IN.
001670     IF WS-FS-REQ NOT = "00"
001680         DISPLAY "BANK1: NO SE PUEDE ABRIR CASHOPS.UBD - "
001690                 WS-FS-REQ
001700         MOVE "S" TO WS-EOF-PETICIONES
001710         GO TO 1000-EXIT
001720     END-IF.
001730     OPEN OUTPUT CASHRSP-OUT.
001740     IF WS-FS-RSP NOT = "00"
001750         DISPLAY "BANK1: NO SE PUEDE ABRIR CASHRSP.UBD - "
001760                 WS-FS-RSP
001770         MOVE "S" TO WS-EOF-PETICIONES
001780         GO TO 1000-EXIT
001790     END-IF.
001800     CALL "BANK8" USING WS-FN-CARGA CSHBAL-TABLA WS-FS-BAL.
001810 1000-EXIT.
001820     EXIT.
001830
001840*-----------------------------------------------------------*
001850 2000-PROCESAR-UNA-PETICION.
001860     READ CASHOPS-IN INTO CSHREQ-LINEA
001870         AT END
001880             MOVE "S" TO WS-EOF-PETICIONES
001890             GO TO 2000-EXIT
001900     END-READ.
001910     ADD 1 TO WS-CONT-PETICIONES.
001920     MOVE SPACES TO WS-RECHAZO.
001930     MOVE "N" TO WS-IDEMPOT-HIT.
001940
001950     PERFORM 2100-COMPROBAR-IDEMPOTENCIA THRU 2100-EXIT.
001960     IF IDEMPOT-ES-ACIERTO
001970         PERFORM 2900-ESCRIBIR-RESPUESTA THRU 2900-EXIT
001980         GO TO 2000-EXIT
001990     END-IF.
002000
002010     PERFORM 2200-VALIDAR-CAJERO THRU 2200-EXIT.
002020     PERFORM 2300-VALIDAR-TIPO-Y-DIVISA THRU 2300-EXIT.
002030
002040     IF WS-RECHAZO = SPACES
002050         PERFORM 2400-LOCALIZAR-SALDO THRU 2400-EXIT
002060         PERFORM 2500-TOMAR-INSTANTANEA THRU 2500-EXIT
002070         PERFORM 2600-APLICAR-OPERACION THRU 2600-EXIT
002080     END-IF.
002090
002100     IF WS-RECHAZO = SPACES
002110         PERFORM 2700-CONSTRUIR-TRANSACCION THRU 2700-EXIT
002120         PERFORM 2750-PERSISTIR THRU 2750-EXIT
002130     END-IF.
002140
002150     IF WS-RECHAZO NOT = SPACES
002160         PERFORM 2800-DESHACER THRU 2800-EXIT
002170         ADD 1 TO WS-CONT-RECHAZADAS
002180     ELSE
002190         ADD 1 TO WS-CONT-ACEPTADAS
002200         PERFORM 2850-CACHEAR-RESPUESTA THRU 2850-EXIT
002210     END-IF.
002220
002230     PERFORM 2900-ESCRIBIR-RESPUESTA THRU 2900-EXIT.
002240 2000-EXIT.
002250     EXIT.
002260
002270*-----------------------------------------------------------*
002280* 2100 - GUARDA DE IDEMPOTENCIA (SOL-0268). SI LA CLAVE YA
002290* ESTA EN CACHE Y NO HA CADUCADO, BANK7 DEVUELVE LA RESPUESTA
002300* ORIGINAL Y NO SE TOCA NI EL SALDO NI EL LIBRO DE CAJA.
002310 2100-COMPROBAR-IDEMPOTENCIA.
002320     IF CSHREQ-IDEMPOT-KEY = SPACES OR LOW-VALUES
002330         GO TO 2100-EXIT
002340     END-IF.
002350     CALL "BANK7" USING WS-FN-CONSULTA
002360                        CSHREQ-IDEMPOT-KEY
002370                        WS-IDEMPOT-HIT
002380                        CSHRSP-LINEA.
002390 2100-EXIT.
002400     EXIT.
002410
002420*-----------------------------------------------------------*
002430 2200-VALIDAR-CAJERO.
002440     SET CSH-IX-CAJ TO 1.
002450     SEARCH CSH-CAJERO-ENTRY
002460         AT END MOVE "INVALID-CASHIER" TO WS-RECHAZO
002470         WHEN CSH-CAJERO-NOMBRE (CSH-IX-CAJ) = CSHREQ-CAJERO
002480             CONTINUE
002490     END-SEARCH.
002500 2200-EXIT.
002510     EXIT.
002520
002530*-----------------------------------------------------------*
002540 2300-VALIDAR-TIPO-Y-DIVISA.
002550     IF WS-RECHAZO NOT = SPACES
002560         GO TO 2300-EXIT
002570     END-IF.
002580     IF CSHREQ-TIPO-OPER NOT = CAJA-DEPOSIT
002590        AND CSHREQ-TIPO-OPER NOT = CAJA-WITHDRAW
002600         MOVE "INVALID-OPERATION" TO WS-RECHAZO
002610         GO TO 2300-EXIT
002620     END-IF.
002630     SET CSH-IX-DIV TO 1.
002640     SEARCH CSH-DIVISA-ENTRY
002650         AT END MOVE "INVALID-CURRENCY" TO WS-RECHAZO
002660         WHEN CSH-DIVISA-CODIGO (CSH-IX-DIV) = CSHREQ-DIVISA
002670             CONTINUE
002680     END-SEARCH.
002690 2300-EXIT.
002700     EXIT.
002710
002720*-----------------------------------------------------------*
002730* 2400 - LOS SALDOS DE LAS DENOMINACIONES DE ESTE CAJERO/DIVISA
002740* YA ESTAN EN CSHBAL-TABLA (CARGADA AL ARRANCAR EL LOTE). SI EL
002750* FICHERO NO TRAIA LA COMBINACION, BANK8 YA LA HABRA SEMBRADO A
002760* CERO, ASI QUE AQUI SIEMPRE DEBE APARECER.
002770 2400-LOCALIZAR-SALDO.
002780     CONTINUE.
002790 2400-EXIT.
002800     EXIT.
002810
002820*-----------------------------------------------------------*
002830 2500-TOMAR-INSTANTANEA.
002840     MOVE 1 TO WS-IX-SNAP.
002850     PERFORM 2510-COPIAR-UNA-DENOM THRU 2510-EXIT
002860         VARYING WS-IX-BAL FROM 1 BY 1
002870         UNTIL WS-IX-BAL > 18.
002880 2500-EXIT.
002890     EXIT.
002900
002910 2510-COPIAR-UNA-DENOM.
002920     IF CSHBAL-T-CAJERO (WS-IX-BAL) = CSHREQ-CAJERO
002930        AND CSHBAL-T-DIVISA (WS-IX-BAL) = CSHREQ-DIVISA
002940        AND CSHBAL-T-OCUPADA (WS-IX-BAL) = "S"
002950         MOVE CSHBAL-T-DENOM-VALOR (WS-IX-BAL)
002960             TO WS-SNAP-VALOR (WS-IX-SNAP)
002970         MOVE CSHBAL-T-DENOM-CUENTA (WS-IX-BAL)
002980             TO WS-SNAP-CUENTA (WS-IX-SNAP)
002990         ADD 1 TO WS-IX-SNAP
003000     END-IF.
003010 2510-EXIT.
003020     EXIT.
003030
003040*-----------------------------------------------------------*
003050 2600-APLICAR-OPERACION.
003060     IF CSHREQ-TIPO-OPER = CAJA-DEPOSIT
003070         CALL "BANK5" USING CSHREQ-LINEA CSHBAL-TABLA
003080                             CSH-TABLA-DIVISAS WS-RECHAZO
003090     ELSE
003100         CALL "BANK4" USING CSHREQ-LINEA CSHBAL-TABLA
003110                             CSH-TABLA-DIVISAS WS-RECHAZO
003120     END-IF.
003130 2600-EXIT.
003140     EXIT.
003150
003160*-----------------------------------------------------------*
003170* 2700 - MONTA LA LINEA DE TRANSACCION. NO EXISTE UN SERVICIO
003180* GENERADOR DE UUID EN UN PROCESO POR LOTES COBOL, ASI QUE SE
003190* SINTETIZA UN IDENTIFICADOR UNICO A PARTIR DE LA FECHA-HORA
003200* DE SISTEMA MAS UN CONTADOR DE SECUENCIA DEL LOTE.
003210 2700-CONSTRUIR-TRANSACCION.
003220     ADD 1 TO WS-SEQ-TXN.
003230     MOVE WS-SEQ-TXN TO WS-SEQ-TXN-ED.
003240     MOVE FUNCTION CURRENT-DATE TO WS-FECHA-HORA.
003250     MOVE SPACES TO CSHTXN-ID.
003260     STRING WS-FH-ANO  DELIMITED BY SIZE
003270            WS-FH-MES  DELIMITED BY SIZE
003280            WS-FH-DIA  DELIMITED BY SIZE
003290            "-" DELIMITED BY SIZE
003300            WS-FH-HORAS DELIMITED BY SIZE
003310            WS-FH-MINUTOS DELIMITED BY SIZE
003320            WS-FH-SEGUNDOS DELIMITED BY SIZE
003330            "-" DELIMITED BY SIZE
003340            CSHREQ-CAJERO DELIMITED BY SIZE
003350            "-" DELIMITED BY SIZE
003360            WS-SEQ-TXN-ED DELIMITED BY SIZE
003370         INTO CSHTXN-ID.
003380     MOVE SPACES TO WS-TIMESTAMP-ISO.
003390     STRING WS-FH-ANO DELIMITED BY SIZE "-" DELIMITED BY SIZE
003400            WS-FH-MES DELIMITED BY SIZE "-" DELIMITED BY SIZE
003410            WS-FH-DIA DELIMITED BY SIZE "T" DELIMITED BY SIZE
003420            WS-FH-HORAS DELIMITED BY SIZE ":" DELIMITED BY SIZE
003430            WS-FH-MINUTOS DELIMITED BY SIZE ":" DELIMITED BY
003440                SIZE
003450            WS-FH-SEGUNDOS DELIMITED BY SIZE "Z" DELIMITED BY
003460                SIZE
003470         INTO WS-TIMESTAMP-ISO.
003480     MOVE WS-TIMESTAMP-ISO TO CSHTXN-TIMESTAMP.
003490     MOVE CSHREQ-CAJERO    TO CSHTXN-CAJERO.
003500     MOVE CSHREQ-TIPO-OPER TO CSHTXN-TIPO-OPER.
003510     MOVE CSHREQ-DIVISA    TO CSHTXN-DIVISA.
003520     MOVE CSHREQ-IMPORTE   TO CSHTXN-IMPORTE.
003530     PERFORM 2720-FORMATEAR-DENOMS THRU 2720-EXIT.
003540 2700-EXIT.
003550     EXIT.
003560
003570 2720-FORMATEAR-DENOMS.
003580     MOVE SPACES TO CSHTXN-DENOMS.
003590     MOVE 1 TO WS-PTR-DENOMS.
003600     PERFORM 2730-FORMATEAR-UNA-DENOM THRU 2730-EXIT
003610         VARYING WS-IX-BAL FROM 1 BY 1
003620         UNTIL WS-IX-BAL > CSHREQ-NUM-DENOMS.
003630 2720-EXIT.
003640     EXIT.
003650
003660 2730-FORMATEAR-UNA-DENOM.
003670     IF WS-IX-BAL > 1
003680         STRING "," DELIMITED BY SIZE
003690             INTO CSHTXN-DENOMS
003700             WITH POINTER WS-PTR-DENOMS
003710     END-IF.
003720     STRING CSHREQ-DENOM-VALOR (WS-IX-BAL) DELIMITED BY SIZE
003730            ":" DELIMITED BY SIZE
003740            CSHREQ-DENOM-CUENTA (WS-IX-BAL) DELIMITED BY SIZE
003750         INTO CSHTXN-DENOMS
003760         WITH POINTER WS-PTR-DENOMS.
003770 2730-EXIT.
003780     EXIT.
003790
003800*-----------------------------------------------------------*
003810* 2750 - GRABA EL SALDO COMPLETO (REESCRITURA TOTAL DEL
003820* FICHERO, NO ACTUALIZACION PUNTUAL) Y ANOTA LA TRANSACCION EN
003830* EL LIBRO. SI FALLA CUALQUIERA DE LAS DOS, EL PARRAFO 2800
003840* DESHARA EL SALDO EN MEMORIA.
003850 2750-PERSISTIR.
003860     CALL "BANK8" USING WS-FN-GRABA CSHBAL-TABLA WS-FS-BAL.
003870     IF WS-FS-BAL NOT = "00"
003880         MOVE "PERSIST-FAILURE" TO WS-RECHAZO
003890         GO TO 2750-EXIT
003900     END-IF.
003910     CALL "BANK9" USING WS-FN-ANADE CSHTXN-LINEA
003920                         CSHTXN-TABLA WS-FS-TXN.
003930     IF WS-FS-TXN NOT = "00"
003940         MOVE "PERSIST-FAILURE" TO WS-RECHAZO
003950     END-IF.
003960 2750-EXIT.
003970     EXIT.
003980
003990*-----------------------------------------------------------*
004000* 2800 - RETROCESO. RESTAURA EN MEMORIA LAS CUENTAS POR
004010* DENOMINACION QUE TENIA EL CAJERO/DIVISA ANTES DE LA
004020* OPERACION. COMO EL FICHERO SOLO SE REGRABA EN 2750 TRAS UN
004030* MANEJO CORRECTO, UN FALLO A MITAD DE CAMINO NUNCA DEJA EL
004040* SALDO EN DISCO A MEDIO APLICAR.
004050 2800-DESHACER.
004060     MOVE 1 TO WS-IX-SNAP.
004070     PERFORM 2810-RESTAURAR-UNA-DENOM THRU 2810-EXIT
004080         VARYING WS-IX-BAL FROM 1 BY 1
004090         UNTIL WS-IX-BAL > 18.
004100 2800-EXIT.
004110     EXIT.
004120
004130 2810-RESTAURAR-UNA-DENOM.
004140     IF CSHBAL-T-CAJERO (WS-IX-BAL) = CSHREQ-CAJERO
004150        AND CSHBAL-T-DIVISA (WS-IX-BAL) = CSHREQ-DIVISA
004160        AND CSHBAL-T-OCUPADA (WS-IX-BAL) = "S"
004170         MOVE WS-SNAP-CUENTA (WS-IX-SNAP)
004180             TO CSHBAL-T-DENOM-CUENTA (WS-IX-BAL)
004190         ADD 1 TO WS-IX-SNAP
004200     END-IF.
004210 2810-EXIT.
004220     EXIT.
004230
004240*-----------------------------------------------------------*
004250 2850-CACHEAR-RESPUESTA.
004260     MOVE CSHTXN-ID        TO CSHRSP-TXN-ID.
004270     MOVE CSHTXN-TIMESTAMP TO CSHRSP-TIMESTAMP.
004280     MOVE CSHTXN-CAJERO    TO CSHRSP-CAJERO.
004290     MOVE CSHTXN-TIPO-OPER TO CSHRSP-TIPO-OPER.
004300     MOVE CSHTXN-DIVISA    TO CSHRSP-DIVISA.
004310     MOVE CSHTXN-IMPORTE   TO CSHRSP-IMPORTE.
004320     IF CSHREQ-TIPO-OPER = CAJA-DEPOSIT
004330         MOVE "DEPOSIT successful" TO CSHRSP-MENSAJE
004340     ELSE
004350         MOVE "WITHDRAWAL successful" TO CSHRSP-MENSAJE
004360     END-IF.
004370     IF CSHREQ-IDEMPOT-KEY NOT = SPACES
004380        AND CSHREQ-IDEMPOT-KEY NOT = LOW-VALUES
004390         CALL "BANK7" USING WS-FN-ALMACENA
004400                            CSHREQ-IDEMPOT-KEY
004410                            WS-IDEMPOT-HIT
004420                            CSHRSP-LINEA
004430     END-IF.
004440 2850-EXIT.
004450     EXIT.
004460
004470*-----------------------------------------------------------*
004480 2900-ESCRIBIR-RESPUESTA.
004490     IF WS-RECHAZO NOT = SPACES AND NOT IDEMPOT-ES-ACIERTO
004500         MOVE SPACES          TO CSHRSP-TXN-ID
004510         MOVE SPACES          TO CSHRSP-TIMESTAMP
004520         MOVE CSHREQ-CAJERO   TO CSHRSP-CAJERO
004530         MOVE CSHREQ-TIPO-OPER TO CSHRSP-TIPO-OPER
004540         MOVE CSHREQ-DIVISA   TO CSHRSP-DIVISA
004550         MOVE CSHREQ-IMPORTE  TO CSHRSP-IMPORTE
004560         MOVE WS-RECHAZO      TO CSHRSP-MENSAJE
004570     END-IF.
004580     WRITE CASHRSP-OUT-REG FROM CSHRSP-LINEA.
004590 2900-EXIT.
004600     EXIT.
004610
004620*-----------------------------------------------------------*
004630 9000-CIERRE.
004640     IF WS-FS-REQ = "00"
004650         CLOSE CASHOPS-IN
004660     END-IF.
004670     IF WS-FS-RSP = "00"
004680         CLOSE CASHRSP-OUT
004690     END-IF.
004700     DISPLAY "BANK1: PETICIONES=" WS-CONT-PETICIONES
004710             " ACEPTADAS=" WS-CONT-ACEPTADAS
004720             " RECHAZADAS=" WS-CONT-RECHAZADAS.
004730 9000-EXIT.
004740     EXIT.
