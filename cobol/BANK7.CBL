000010******************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. BANK7.
000040 AUTHOR. A. LOPEZ RUIZ.
000050 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000060 DATE-WRITTEN. 23/11/1996.
000070 DATE-COMPILED.
000080 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000090******************************************************************
000100* BANK7 - CACHE DE IDEMPOTENCIA DE PETICIONES DE CAJA. GUARDA EN
000110* MEMORIA, MIENTRAS DURA EL LOTE, LA RESPUESTA YA PRODUCIDA PARA
000120* CADA CLAVE DE IDEMPOTENCIA, CON UN TIEMPO DE VIDA; SI BANK1
000130* RECIBE DE NUEVO LA MISMA CLAVE DENTRO DEL PLAZO, DEVUELVE LA
000140* RESPUESTA ORIGINAL EN VEZ DE VOLVER A APLICAR LA OPERACION.
000150* NO HAY FICHERO DE IDEMPOTENCIA: LA TABLA VIVE Y MUERE CON EL
000160* PROCESO BANK1 QUE LLAMA A ESTE PROGRAMA.
000170******************************************************************
000180* HISTORIAL DE CAMBIOS
000190*------------------------------------------------------------
000200* 23/11/1996  ALR  SOL-0268  VERSION INICIAL, PARA SOPORTAR
000210*                            REENVIOS DE LOTE SIN DUPLICAR.
000220* 19/01/1999  CFT  SOL-0311  REVISION Y2K: LA MARCA DE TIEMPO DE
000230*                            CADUCIDAD PASA A CALCULARSE CON EL
000240*                            ANO EN 4 DIGITOS.
000250* 14/05/2001  ALR  SOL-0390  BARRIDO OPORTUNISTA AL LLEGAR LA
000260*                            TABLA A CSH-IDEMPOT-BARRIDO ENTRADAS
000270*                            (ANTES SOLO SE EXPULSABA EN LOOKUP).
000280* 16/03/2006  PDV  SOL-0488  TODO EL MODULO REESCRITO SIN
000290*                            PERFORM EN LINEA, SEGUN NORMA DEL
000300*                            DEPARTAMENTO.
000310*------------------------------------------------------------
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     CLASS CLASE-DIGITO IS "0" THRU "9".
000360
000370 DATA DIVISION.
000380 WORKING-STORAGE SECTION.
000390* TABLA DE CACHE EN MEMORIA. SE CONSERVA ENTRE LLAMADAS PORQUE
000400* BANK7 NO ES UN PROGRAMA INITIAL: LA WORKING-STORAGE SOBREVIVE
000410* MIENTRAS BANK1 SIGA EN EJECUCION.
000420 01  WS-TABLA-CACHE.
000430     05  WS-CACHE-ENTRY OCCURS 200 TIMES
000440                         INDEXED BY WS-IX-CAC.
000450         10  WS-CAC-OCUPADA         PIC X(01) VALUE "N".
000460             88  CAC-LIBRE          VALUE "N".
000470             88  CAC-USADA          VALUE "S".
000480         10  WS-CAC-CLAVE           PIC X(36).
000490         10  WS-CAC-RELOJ-ALTA      PIC 9(09) COMP.
000500         10  WS-CAC-RESPUESTA       PIC X(160).
000510     05  FILLER                     PIC X(08) VALUE "FIN-CAC.".
000520
000530 01  WS-CONTADORES.
000540     05  WS-CAC-TOTAL               PIC 9(05) COMP VALUE ZERO.
000550     05  WS-RELOJ-ACTUAL            PIC 9(09) COMP.
000560     05  FILLER                     PIC X(08) VALUE "FIN-CNT.".
000570
000580 01  WS-SUBINDICES.
000590     05  WS-IX-BUSCA                PIC 9(03) COMP.
000600     05  WS-IX-LIBRE                PIC 9(03) COMP.
000610     05  FILLER                     PIC X(08) VALUE "FIN-SUB.".
000620
000630 01  WS-BANDERAS.
000640     05  WS-SE-ENCONTRO             PIC X(01) VALUE "N".
000650         88  CAC-ENCONTRADA         VALUE "S".
000660     05  WS-HAY-LIBRE               PIC X(01) VALUE "N".
000670         88  CAC-HAY-LIBRE          VALUE "S".
000680     05  FILLER                     PIC X(08) VALUE "FIN-FLG.".
000690
000700* RELOJ PROPIO DEL LOTE: CADA LLAMADA A BANK7 AVANZA UN SEGUNDO
000710* SIMULADO. EN UN LOTE REAL DE PROCESO NOCTURNO LAS PETICIONES
000720* SE SUCEDEN EN EL ORDEN DEL FICHERO DE ENTRADA, NO POR RELOJ DE
000730* PARED, ASI QUE BASTA UN CONTADOR MONOTONO PARA MODELAR EL TTL.
000740 01  WS-RELOJ-SEMILLA               PIC 9(09) COMP VALUE ZERO.
000750
000760 COPY CSHTAB.
000770
000780 LINKAGE SECTION.
000790 01  LK-FUNCION                     PIC X(01).
000800 01  LK-CLAVE                       PIC X(36).
000810 01  LK-ACIERTO                     PIC X(01).
000820 COPY CSHRSP.
000830
000840 PROCEDURE DIVISION USING LK-FUNCION LK-CLAVE LK-ACIERTO
000850                           CSHRSP-LINEA.
000860*-----------------------------------------------------------*
000870 0000-MAIN.
000880     ADD 1 TO WS-RELOJ-SEMILLA.
000890     MOVE WS-RELOJ-SEMILLA TO WS-RELOJ-ACTUAL.
000900     IF LK-CLAVE = SPACES OR LOW-VALUES
000910         MOVE "N" TO LK-ACIERTO
000920         GO TO 0000-EXIT
000930     END-IF.
000940     EVALUATE LK-FUNCION
000950         WHEN "C"
000960             PERFORM 2000-CONSULTAR THRU 2000-EXIT
000970         WHEN "A"
000980             PERFORM 3000-ALMACENAR THRU 3000-EXIT
000990     END-EVALUATE.
001000 0000-EXIT.
001010     GOBACK.
001020
001030*-----------------------------------------------------------*
001040* 2000 - BUSCA LA CLAVE EN LA TABLA. SI ESTA Y NO HA CADUCADO,
001050* DEVUELVE LA RESPUESTA CACHEADA Y MARCA ACIERTO; SI ESTA PERO
001060* HA CADUCADO, LA EXPULSA PEREZOSAMENTE (SOL-0268).
001070 2000-CONSULTAR.
001080     MOVE "N" TO LK-ACIERTO.
001090     MOVE "N" TO WS-SE-ENCONTRO.
001100     PERFORM 2010-COMPROBAR-UNA-ENTRADA THRU 2010-EXIT
001110         VARYING WS-IX-BUSCA FROM 1 BY 1
001120         UNTIL WS-IX-BUSCA > 200 OR CAC-ENCONTRADA.
001130 2000-EXIT.
001140     EXIT.
001150
001160*-----------------------------------------------------------*
001170 2010-COMPROBAR-UNA-ENTRADA.
001180     IF CAC-USADA (WS-IX-BUSCA)
001190        AND WS-CAC-CLAVE (WS-IX-BUSCA) = LK-CLAVE
001200         MOVE "S" TO WS-SE-ENCONTRO
001210         IF (WS-RELOJ-ACTUAL - WS-CAC-RELOJ-ALTA (WS-IX-BUSCA))
001220            > CSH-IDEMPOT-TTL-SEG
001230             MOVE "N" TO WS-CAC-OCUPADA (WS-IX-BUSCA)
001240             SUBTRACT 1 FROM WS-CAC-TOTAL
001250         ELSE
001260             MOVE "S" TO LK-ACIERTO
001270             MOVE WS-CAC-RESPUESTA (WS-IX-BUSCA)
001280               TO CSHRSP-LINEA
001290         END-IF
001300     END-IF.
001310 2010-EXIT.
001320     EXIT.
001330
001340*-----------------------------------------------------------*
001350* 3000 - GUARDA LA RESPUESTA BAJO LA CLAVE, REUTILIZANDO UNA
001360* ENTRADA YA OCUPADA CON LA MISMA CLAVE SI EXISTE (REFRESCA EL
001370* RELOJ DE ALTA) O LA PRIMERA ENTRADA LIBRE EN CASO CONTRARIO.
001380* AL LLEGAR A CSH-IDEMPOT-BARRIDO ENTRADAS SE LANZA UN BARRIDO
001390* COMPLETO DE CADUCADAS ANTES DE SEGUIR CRECIENDO (SOL-0390).
001400 3000-ALMACENAR.
001410     IF WS-CAC-TOTAL >= CSH-IDEMPOT-BARRIDO
001420         PERFORM 3500-BARRER-CADUCADAS THRU 3500-EXIT
001430     END-IF.
001440     MOVE "N" TO WS-SE-ENCONTRO.
001450     PERFORM 3010-REFRESCAR-SI-COINCIDE THRU 3010-EXIT
001460         VARYING WS-IX-BUSCA FROM 1 BY 1
001470         UNTIL WS-IX-BUSCA > 200 OR CAC-ENCONTRADA.
001480     IF NOT CAC-ENCONTRADA
001490         MOVE "N" TO WS-HAY-LIBRE
001500         PERFORM 3020-OCUPAR-ENTRADA-LIBRE THRU 3020-EXIT
001510             VARYING WS-IX-LIBRE FROM 1 BY 1
001520             UNTIL WS-IX-LIBRE > 200 OR CAC-HAY-LIBRE
001530     END-IF.
001540 3000-EXIT.
001550     EXIT.
001560
001570*-----------------------------------------------------------*
001580 3010-REFRESCAR-SI-COINCIDE.
001590     IF CAC-USADA (WS-IX-BUSCA)
001600        AND WS-CAC-CLAVE (WS-IX-BUSCA) = LK-CLAVE
001610         MOVE "S" TO WS-SE-ENCONTRO
001620         MOVE WS-RELOJ-ACTUAL TO WS-CAC-RELOJ-ALTA (WS-IX-BUSCA)
001630         MOVE CSHRSP-LINEA TO WS-CAC-RESPUESTA (WS-IX-BUSCA)
001640     END-IF.
001650 3010-EXIT.
001660     EXIT.
001670
001680*-----------------------------------------------------------*
001690 3020-OCUPAR-ENTRADA-LIBRE.
001700     IF CAC-LIBRE (WS-IX-LIBRE)
001710         MOVE "S" TO WS-CAC-OCUPADA (WS-IX-LIBRE)
001720         MOVE LK-CLAVE TO WS-CAC-CLAVE (WS-IX-LIBRE)
001730         MOVE WS-RELOJ-ACTUAL
001740           TO WS-CAC-RELOJ-ALTA (WS-IX-LIBRE)
001750         MOVE CSHRSP-LINEA TO WS-CAC-RESPUESTA (WS-IX-LIBRE)
001760         ADD 1 TO WS-CAC-TOTAL
001770         MOVE "S" TO WS-HAY-LIBRE
001780     END-IF.
001790 3020-EXIT.
001800     EXIT.
001810
001820*-----------------------------------------------------------*
001830 3500-BARRER-CADUCADAS.
001840     PERFORM 3510-BARRER-UNA-ENTRADA THRU 3510-EXIT
001850         VARYING WS-IX-BUSCA FROM 1 BY 1 UNTIL WS-IX-BUSCA > 200.
001860 3500-EXIT.
001870     EXIT.
001880
001890*-----------------------------------------------------------*
001900 3510-BARRER-UNA-ENTRADA.
001910     IF CAC-USADA (WS-IX-BUSCA)
001920        AND (WS-RELOJ-ACTUAL - WS-CAC-RELOJ-ALTA (WS-IX-BUSCA))
001930            > CSH-IDEMPOT-TTL-SEG
001940         MOVE "N" TO WS-CAC-OCUPADA (WS-IX-BUSCA)
001950         SUBTRACT 1 FROM WS-CAC-TOTAL
001960     END-IF.
001970 3510-EXIT.
001980     EXIT.
